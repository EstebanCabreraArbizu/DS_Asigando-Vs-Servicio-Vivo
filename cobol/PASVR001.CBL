000100******************************************************************        
000200* FECHA       : 15/03/1994                                       *        
000300* PROGRAMADOR : JORGE LUIS QUINTANA P. (JLQP)                    *        
000400* APLICACION  : RECURSOS HUMANOS / OPERACIONES DE VIGILANCIA     *        
000500* PROGRAMA    : PASVR001                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : CONCILIACION MENSUAL ENTRE EL PERSONAL ASIGNADO  *        
000800*             : (PA) Y EL SERVICIO VIVO (SV) CONTRATADO POR      *        
000900*             : CLIENTE / UNIDAD / SERVICIO, CON CALCULO DE      *        
001000*             : COBERTURA Y EL CASO ESPECIAL DEL CLIENTE         *        
001100*             : ANTAPACCAY (117232).                             *        
001200* ARCHIVOS    : PAENTR=E,SVENTR=E,PAGRUP=S,SVGRUP=S,PVRSAL=S     *        
001300*             : FALTASV=S,FALTAPA=S,RPTEST=S,RPTINV=S            *        
001400* ACCION (ES) : E=EXTRACTO DE ENTRADA, S=ARCHIVO DE SALIDA       *        
001500* INSTALADO   : 15/03/1994                                       *        
001600* BPM/RATIONAL: 100472                                           *        
001700* NOMBRE      : CONCILIACION PERSONAL ASIGNADO VS SERVICIO VIVO  *        
001800* DESCRIPCION : PROCESO BATCH MENSUAL DE OPERACIONES             *        
001900******************************************************************        
002000 ID DIVISION.                                                             
002100 PROGRAM-ID. PASVR001.                                                    
002200 AUTHOR. JORGE LUIS QUINTANA P.                                           
002300 INSTALLATION. VIGILANCIA Y SEGURIDAD DEL ALTIPLANO S.A.                  
002400 DATE-WRITTEN. 15/03/1994.                                                
002500 DATE-COMPILED.                                                           
002600 SECURITY. USO INTERNO - DEPARTAMENTO DE OPERACIONES.                     
002700******************************************************************        
002800*                    B I T A C O R A   D E   C A M B I O S       *        
002900******************************************************************        
003000* 15/03/1994 JLQP  VERSION INICIAL. LEE PAENTR Y SVENTR, ARMA    *        
003100*            PAGRUP/SVGRUP POR SORT CON CORTE DE CONTROL, CRUZA  *        
003200*            AMBOS POR LA CLAVE COMPUESTA CLIENTE/UNIDAD/        *        
003300*            SERVICIO Y EMITE PVRSAL, FALTASV, FALTAPA Y LOS     *        
003400*            REPORTES RPTEST/RPTINV. REQ. OPERACIONES NO. 0472.  *        
003500* 02/09/1998 JLQP  SE AGREGA EL ANALISIS ESPECIAL DEL CLIENTE    *        
003600*            ANTAPACCAY (117232) PEDIDO POR CONTRALORIA, CON     *        
003700*            BANDERA DE UNIDAD 22799. REQ. OPERACIONES NO. 0561. *        
003800* 19/11/1999 JLQP  REVISION Y2K: EL PROGRAMA NO MANEJA FECHAS DE *        
003900*            TRANSACCION, SOLO LA FECHA DE SISTEMA (6 POSICIONES *        
004000*            AAMMDD) PARA LOS ENCABEZADOS DE REPORTE; SE AGREGA  *        
004100*            VENTANA DE SIGLO (< 50 = 20, >= 50 = 19) PARA LA    *        
004200*            IMPRESION DEL ANIO. REQ. SISTEMAS NO. 0602.         *        
004300* 11/06/2004 MRVC  SE ESTANDARIZA EL REDONDEO DE LA COBERTURA Y  *        
004400*            DE LA DOTACION ESTIMADA A 2 DECIMALES, CONFORME A   *        
004500*            LOS NUEVOS LAYOUTS DE COPY. REQ. AUDITORIA NO. 0715.*        
004600* 07/02/2011 HTCC  SE AMPLIA EL ESTADO A 14 POSICIONES PARA EL   *        
004700*            VALOR "NO_PLANIFICADO" Y SE AGREGA EL TOP-10 POR    *        
004800*            UNIDAD Y POR SERVICIO AL REPORTE DE ESTADISTICAS.   *        
004900*            REQ. GERENCIA COMERCIAL NO. 0839.                   *        
005000* 14/09/2015 RQCH  SE INCORPORAN LOS ARCHIVOS FALTAPA Y FALTASV  *        
005100*            COMO SALIDAS INDEPENDIENTES; ANTES SOLO SE          *        
005200*            INFORMABAN DENTRO DEL REPORTE DE INVESTIGACION.     *        
005300*            REQ. OPERACIONES NO. 0958.                          *        
005400* 22/03/2016 RQCH  SE QUITA EL SORT EXTERNO (WORKPA/WORKSV) PARA *        
005500*            ARMAR PAGRUP/SVGRUP; EL EQUIPO DE CONTINGENCIA NO   *        
005600*            TIENE LICENCIA DE SORT. AHORA SE ACUMULA POR CLAVE  *        
005700*            EN TABLA DE MEMORIA (VER ACUMULA-TABLA-PA/SV) Y SE  *        
005800*            GRABA EN ORDEN POR SELECCION DEL MENOR, IGUAL QUE   *        
005900*            EL TOP-10. REQ. SISTEMAS NO. 1042.                  *        
006000* 05/07/2018 HTCC  SE SIMPLIFICA LA IMPRESION DE RPTEST Y RPTINV;*        
006100*            SE QUITA EL CONTROL DE PAGINA Y EL ENCABEZADO       *        
006200*            REPETIDO CADA 50 LINEAS, PUES LA IMPRESORA DE       *        
006300*            CONTINGENCIA YA NO PAGINA. UN SOLO ENCABEZADO POR   *        
006400*            REPORTE Y SEPARADORES DE SECCION. REQ. OPER. 1107.  *        
006500* 18/11/2019 MRVC  SE AMPLIA EL DETALLE DE LA UNIDAD 22799 EN    *        
006600*            RPTINV PARA LISTAR CLIENTE, UNIDAD, SERVICIO, REAL  *        
006700*            Y ESTIMADO (ANTES SOLO SERVICIO Y ESTADO); SE                
006800*            CORRIGE EL CAMPO UNIDAD PARA TOMAR TAMBIEN EL DATO  *        
006900*            DE SERVICIO VIVO CUANDO EL REGISTRO NO TIENE PA.    *        
007000*            REQ. AUDITORIA NO. 1183.                            *        
007100******************************************************************        
007200 ENVIRONMENT DIVISION.                                                    
007300 CONFIGURATION SECTION.                                                   
007400 SPECIAL-NAMES.                                                           
007500     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
007600     UPSI-0 ON STATUS IS WKS-CORRIDA-CON-DETALLE.                         
007700 INPUT-OUTPUT SECTION.                                                    
007800 FILE-CONTROL.                                                            
007900     SELECT PAENTR  ASSIGN TO PAENTR                                      
008000            ORGANIZATION IS SEQUENTIAL                                    
008100            ACCESS       IS SEQUENTIAL                                    
008200            FILE STATUS  IS FS-PAENTR FSE-PAENTR.                         
008300                                                                          
008400     SELECT SVENTR  ASSIGN TO SVENTR                                      
008500            ORGANIZATION IS SEQUENTIAL                                    
008600            ACCESS       IS SEQUENTIAL                                    
008700            FILE STATUS  IS FS-SVENTR FSE-SVENTR.                         
008800                                                                          
008900     SELECT PAGRUP  ASSIGN TO PAGRUP                                      
009000            ORGANIZATION IS SEQUENTIAL                                    
009100            ACCESS       IS SEQUENTIAL                                    
009200            FILE STATUS  IS FS-PAGRUP FSE-PAGRUP.                         
009300                                                                          
009400     SELECT SVGRUP  ASSIGN TO SVGRUP                                      
009500            ORGANIZATION IS SEQUENTIAL                                    
009600            ACCESS       IS SEQUENTIAL                                    
009700            FILE STATUS  IS FS-SVGRUP FSE-SVGRUP.                         
009800                                                                          
009900     SELECT PVRSAL  ASSIGN TO PVRSAL                                      
010000            ORGANIZATION IS SEQUENTIAL                                    
010100            ACCESS       IS SEQUENTIAL                                    
010200            FILE STATUS  IS FS-PVRSAL FSE-PVRSAL.                         
010300                                                                          
010400     SELECT FALTASV ASSIGN TO FALTASV                                     
010500            ORGANIZATION IS SEQUENTIAL                                    
010600            ACCESS       IS SEQUENTIAL                                    
010700            FILE STATUS  IS FS-FALTASV FSE-FALTASV.                       
010800                                                                          
010900     SELECT FALTAPA ASSIGN TO FALTAPA                                     
011000            ORGANIZATION IS SEQUENTIAL                                    
011100            ACCESS       IS SEQUENTIAL                                    
011200            FILE STATUS  IS FS-FALTAPA FSE-FALTAPA.                       
011300                                                                          
011400     SELECT RPTEST  ASSIGN TO RPTEST                                      
011500            ORGANIZATION IS SEQUENTIAL                                    
011600            ACCESS       IS SEQUENTIAL                                    
011700            FILE STATUS  IS FS-RPTEST FSE-RPTEST.                         
011800                                                                          
011900     SELECT RPTINV  ASSIGN TO RPTINV                                      
012000            ORGANIZATION IS SEQUENTIAL                                    
012100            ACCESS       IS SEQUENTIAL                                    
012200            FILE STATUS  IS FS-RPTINV FSE-RPTINV.                         
012300                                                                          
012400 DATA DIVISION.                                                           
012500 FILE SECTION.                                                            
012600******************************************************************        
012700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
012800******************************************************************        
012900*   EXTRACTO DE PERSONAL ASIGNADO (UN REGISTRO POR VIGILANTE).            
013000*   EXTRACTO DE SERVICIO VIVO (UN REGISTRO POR SERVICIO VIVO).            
013100*   PA AGRUPADO POR CLIENTE/UNIDAD/SERVICIO (GRABA-PAGRUP-ORDENADO        
013200*   SV AGRUPADO POR CLIENTE/UNIDAD/SERVICIO (GRABA-SVGRUP-ORDENADO        
013300*   RESULTADO DE LA CONCILIACION, UN REGISTRO POR CLAVE.                  
013400*   CLAVES CON PERSONAL REAL Y SIN DOTACION EN SERVICIO VIVO.             
013500*   CLAVES CON DOTACION EN SERVICIO VIVO Y SIN PERSONAL REAL.             
013600*   REPORTE DE ESTADISTICAS DE LA CONCILIACION.                           
013700*   REPORTE DE LA INVESTIGACION DEL CLIENTE ANTAPACCAY.                   
013800 FD  PAENTR                                                               
013900     RECORDING MODE IS F                                                  
014000     LABEL RECORDS ARE STANDARD.                                          
014100     COPY PAENTR.                                                         
014200 FD  SVENTR                                                               
014300     RECORDING MODE IS F                                                  
014400     LABEL RECORDS ARE STANDARD.                                          
014500     COPY SVENTR.                                                         
014600 FD  PAGRUP                                                               
014700     RECORDING MODE IS F                                                  
014800     LABEL RECORDS ARE STANDARD.                                          
014900     COPY PAGRUP.                                                         
015000 FD  SVGRUP                                                               
015100     RECORDING MODE IS F                                                  
015200     LABEL RECORDS ARE STANDARD.                                          
015300     COPY SVGRUP.                                                         
015400 FD  PVRSAL                                                               
015500     RECORDING MODE IS F                                                  
015600     LABEL RECORDS ARE STANDARD.                                          
015700     COPY PVRSAL.                                                         
015800 FD  FALTASV                                                              
015900     RECORDING MODE IS F                                                  
016000     LABEL RECORDS ARE STANDARD.                                          
016100     COPY FALTASV.                                                        
016200 FD  FALTAPA                                                              
016300     RECORDING MODE IS F                                                  
016400     LABEL RECORDS ARE STANDARD.                                          
016500     COPY FALTAPA.                                                        
016600 FD  RPTEST                                                               
016700     RECORDING MODE IS F                                                  
016800     LABEL RECORDS ARE STANDARD.                                          
016900 01  REG-RPTEST                  PIC X(132).                              
017000 FD  RPTINV                                                               
017100     RECORDING MODE IS F                                                  
017200     LABEL RECORDS ARE STANDARD.                                          
017300 01  REG-RPTINV                  PIC X(132).                              
017400 WORKING-STORAGE SECTION.                                                 
017500******************************************************************        
017600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *        
017700******************************************************************        
017800 01 WKS-FS-STATUS.                                                        
017900    02 WKS-STATUS.                                                        
018000*      EXTRACTO DE PERSONAL ASIGNADO.                                     
018100       04 FS-PAENTR              PIC 9(02) VALUE ZEROES.                  
018200       04 FSE-PAENTR.                                                     
018300          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
018400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
018500          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
018600*      EXTRACTO DE SERVICIO VIVO.                                         
018700       04 FS-SVENTR              PIC 9(02) VALUE ZEROES.                  
018800       04 FSE-SVENTR.                                                     
018900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
019000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
019100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
019200*      PA AGRUPADO POR CLIENTE/UNIDAD/SERVICIO.                           
019300       04 FS-PAGRUP              PIC 9(02) VALUE ZEROES.                  
019400       04 FSE-PAGRUP.                                                     
019500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
019600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
019700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
019800*      SV AGRUPADO POR CLIENTE/UNIDAD/SERVICIO.                           
019900       04 FS-SVGRUP              PIC 9(02) VALUE ZEROES.                  
020000       04 FSE-SVGRUP.                                                     
020100          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
020200          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
020300          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
020400*      RESULTADO DE LA CONCILIACION.                                      
020500       04 FS-PVRSAL               PIC 9(02) VALUE ZEROES.                 
020600       04 FSE-PVRSAL.                                                     
020700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
020800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
020900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
021000*      FALTANTES EN SERVICIO VIVO.                                        
021100       04 FS-FALTASV              PIC 9(02) VALUE ZEROES.                 
021200       04 FSE-FALTASV.                                                    
021300          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
021400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
021500          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
021600*      FALTANTES EN PERSONAL ASIGNADO.                                    
021700       04 FS-FALTAPA              PIC 9(02) VALUE ZEROES.                 
021800       04 FSE-FALTAPA.                                                    
021900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
022000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
022100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
022200*      REPORTE DE ESTADISTICAS.                                           
022300       04 FS-RPTEST               PIC 9(02) VALUE ZEROES.                 
022400       04 FSE-RPTEST.                                                     
022500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
022600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
022700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
022800*      REPORTE DE INVESTIGACION ANTAPACCAY.                               
022900       04 FS-RPTINV               PIC 9(02) VALUE ZEROES.                 
023000       04 FSE-RPTINV.                                                     
023100          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
023200          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
023300          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
023400 01 WKS-PARAMETROS-DEBD1R00.                                              
023500    05 PROGRAMA                  PIC X(08) VALUE 'PASVR001'.              
023600    05 ARCHIVO                   PIC X(08) VALUE SPACES.                  
023700    05 ACCION                    PIC X(10) VALUE SPACES.                  
023800    05 LLAVE                     PIC X(32) VALUE SPACES.                  
023900******************************************************************        
024000*                  I N D I C A D O R E S   D E   F I N           *        
024100******************************************************************        
024200 01 WKS-INDICADORES-FIN.                                                  
024300    05 WKS-FIN-PAENTR            PIC 9(01) COMP VALUE 0.                  
024400       88 FIN-PAENTR                       VALUE 1.                       
024500    05 WKS-FIN-SVENTR            PIC 9(01) COMP VALUE 0.                  
024600       88 FIN-SVENTR                       VALUE 1.                       
024700    05 WKS-FIN-PAORDEN           PIC 9(01) COMP VALUE 0.                  
024800       88 FIN-PAORDEN                      VALUE 1.                       
024900    05 WKS-FIN-SVORDEN           PIC 9(01) COMP VALUE 0.                  
025000       88 FIN-SVORDEN                      VALUE 1.                       
025100    05 WKS-FIN-PAGRUP            PIC 9(01) COMP VALUE 0.                  
025200       88 FIN-PAGRUP                       VALUE 1.                       
025300    05 WKS-FIN-SVGRUP            PIC 9(01) COMP VALUE 0.                  
025400       88 FIN-SVGRUP                       VALUE 1.                       
025500    05 WKS-FIN-PVRSAL            PIC 9(01) COMP VALUE 0.                  
025600       88 FIN-PVRSAL                       VALUE 1.                       
025700    05 WKS-FIN-FALTASV           PIC 9(01) COMP VALUE 0.                  
025800       88 FIN-FALTASV                      VALUE 1.                       
025900    05 WKS-FIN-FALTAPA           PIC 9(01) COMP VALUE 0.                  
026000       88 FIN-FALTAPA                      VALUE 1.                       
026100    05 WKS-CORRIDA-CON-DETALLE   PIC 9(01) COMP VALUE 0.                  
026200       88 CORRIDA-CON-DETALLE              VALUE 1.                       
026300******************************************************************        
026400*        AREA DE TRABAJO PARA LIMPIEZA DE CADENAS (REGLA 1)      *        
026500******************************************************************        
026600 01 WKS-CAMPO-TRABAJO.                                                    
026700    05 WKS-CT-TEXTO               PIC X(40).                              
026800    05 WKS-CT-ORIGEN              PIC X(40).                              
026900    05 WKS-CT-IDX-ORIG            PIC 9(02) COMP VALUE 0.                 
027000    05 WKS-CT-IDX-DEST            PIC 9(02) COMP VALUE 0.                 
027100    05 WKS-CT-ESPACIO-PREV        PIC 9(01) COMP VALUE 0.                 
027200 01 WKS-TABLA-CONVERSION.                                                 
027300    05 WKS-ABC-MINUSCULA          PIC X(26)                               
027400                        VALUE 'abcdefghijklmnopqrstuvwxyz'.               
027500    05 WKS-ABC-MAYUSCULA          PIC X(26)                               
027600                        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.               
027700******************************************************************        
027800*      AREAS LIMPIAS DEL EXTRACTO PA (LLENADAS EN FILTRA-PA)     *        
027900******************************************************************        
028000 01 WKS-PA-LIMPIO.                                                        
028100    05 WKS-PA-ESTADO              PIC X(40).                              
028200       88 PA-ESTADO-EXCLUIDO             VALUES                           
028300             'ACTIVO - PARA BAJA 2'                                       
028400             'ACTIVO - PARA BAJA'                                         
028500             'ACTIVO - ALTA NUEVA - PARA BAJA'                            
028600             'ACTIVO - ALTA NUEVA - PARA BAJA 2'                          
028700             'ALTA NUEVA - PARA BAJA'                                     
028800             'ALTA NUEVA - PARA BAJA 2'.                                  
028900    05 WKS-PA-COD-CLIENTE         PIC X(10).                              
029000    05 WKS-PA-COD-UNID            PIC X(10).                              
029100       88 PA-UNIDAD-INVALIDA             VALUES SPACES '-'.               
029200    05 WKS-PA-COD-SERVICIO        PIC X(10).                              
029300    05 WKS-PA-COD-GRUPO           PIC X(10).                              
029400    05 WKS-PA-TIPO-COMPANIA       PIC X(30).                              
029500    05 WKS-PA-CLIENTE             PIC X(40).                              
029600    05 WKS-PA-UNIDAD              PIC X(40).                              
029700    05 WKS-PA-TIPO-SERVICIO       PIC X(30).                              
029800    05 WKS-PA-GRUPO               PIC X(40).                              
029900    05 WKS-PA-LIDER-ZONAL         PIC X(30).                              
030000    05 WKS-PA-JEFE-OPER           PIC X(30).                              
030100    05 WKS-PA-GERENTE-REG         PIC X(30).                              
030200    05 WKS-PA-SECTOR              PIC X(20).                              
030300    05 WKS-PA-DEPARTAMENTO        PIC X(20).                              
030400    05 WKS-PA-CLIENTE-FINAL       PIC X(10).                              
030500       88 PA-CLAVE-INVALIDA              VALUES SPACES '-'.               
030600    05 WKS-PA-SERVICIO-LIMPIO     PIC X(10).                              
030700       88 PA-SERVICIO-INVALIDO           VALUES SPACES '-'.               
030800******************************************************************        
030900*      AREAS LIMPIAS DEL EXTRACTO SV (LLENADAS EN FILTRA-SV)     *        
031000******************************************************************        
031100 01 WKS-SV-LIMPIO.                                                        
031200    05 WKS-SV-ESTADO              PIC X(20).                              
031300       88 SV-ESTADO-APROBADO             VALUE 'APROBADO'.                
031400    05 WKS-SV-CLIENTE             PIC X(10).                              
031500    05 WKS-SV-UNIDAD              PIC X(10).                              
031600    05 WKS-SV-SERVICIO            PIC X(10).                              
031700    05 WKS-SV-GRUPO               PIC X(10).                              
031800    05 WKS-SV-Q-REQUERIDO         PIC 9(05)V99.                           
031900    05 WKS-SV-NOMBRE-SERV         PIC X(30).                              
032000    05 WKS-SV-TIPO-PLANILLA       PIC X(30).                              
032100    05 WKS-SV-NOMBRE-CLIENTE      PIC X(40).                              
032200    05 WKS-SV-NOMBRE-UNIDAD       PIC X(40).                              
032300    05 WKS-SV-ZONA                PIC X(20).                              
032400    05 WKS-SV-MACROZONA           PIC X(20).                              
032500    05 WKS-SV-NOMBRE-GRUPO        PIC X(40).                              
032600    05 WKS-SV-LIDER-ZONAL         PIC X(30).                              
032700    05 WKS-SV-JEFE                PIC X(30).                              
032800    05 WKS-SV-GERENTE             PIC X(30).                              
032900    05 WKS-SV-SECTOR              PIC X(20).                              
033000    05 WKS-SV-CLIENTE-FINAL       PIC X(10).                              
033100       88 SV-CLAVE-INVALIDA              VALUES SPACES '-'.               
033200    05 WKS-SV-UNIDAD-STR          PIC X(10).                              
033300       88 SV-UNIDAD-INVALIDA             VALUES SPACES '-'.               
033400    05 WKS-SV-SERVICIO-LIMPIO     PIC X(10).                              
033500       88 SV-SERVICIO-INVALIDO           VALUES SPACES '-'.               
033600******************************************************************        
033700*   TABLA DE ACUMULACION PA POR CLAVE CLIENTE/UNIDAD/SERVICIO    *        
033800*   22/03/2016 RQCH - REEMPLAZA AL CORTE DE CONTROL SOBRE        *        
033900*   PA-ORDEN (YA NO EXISTE SORT); SE ACUMULA AQUI EN MEMORIA.    *        
034000******************************************************************        
034100 01 WKS-TABLA-PA-AGG.                                                     
034200    05 WKS-PAA-CANT               PIC 9(03) COMP VALUE 0.                 
034300    05 WKS-PAA-FILA OCCURS 300 TIMES.                                     
034400       10 WKS-PAA-CLAVE.                                                  
034500          15 WKS-PAA-CLIENTE-FINAL    PIC X(10).                          
034600          15 WKS-PAA-COD-UNID         PIC X(10).                          
034700          15 WKS-PAA-SERVICIO-LIMPIO  PIC X(10).                          
034800       10 WKS-PAA-CLAVE-R REDEFINES WKS-PAA-CLAVE                         
034900                                      PIC X(30).                          
035000       10 WKS-PAA-PERSONAL-REAL       PIC S9(05) COMP VALUE 0.            
035100       10 WKS-PAA-COMPANIA            PIC X(30).                          
035200       10 WKS-PAA-NOMBRE-CLIENTE      PIC X(40).                          
035300       10 WKS-PAA-NOMBRE-UNIDAD       PIC X(40).                          
035400       10 WKS-PAA-NOMBRE-SERVICIO     PIC X(30).                          
035500       10 WKS-PAA-COD-GRUPO           PIC X(10).                          
035600       10 WKS-PAA-NOMBRE-GRUPO        PIC X(40).                          
035700       10 WKS-PAA-LIDER-ZONAL         PIC X(30).                          
035800       10 WKS-PAA-JEFE-OPER           PIC X(30).                          
035900       10 WKS-PAA-GERENTE-REG         PIC X(30).                          
036000       10 WKS-PAA-SECTOR              PIC X(20).                          
036100       10 WKS-PAA-DEPARTAMENTO        PIC X(20).                          
036200       10 WKS-PAA-USADA               PIC 9(01) COMP VALUE 0.             
036300******************************************************************        
036400*   TABLA DE ACUMULACION SV POR CLAVE CLIENTE/UNIDAD/SERVICIO    *        
036500*   22/03/2016 RQCH - REEMPLAZA AL CORTE DE CONTROL SOBRE        *        
036600*   SV-ORDEN (YA NO EXISTE SORT); SE ACUMULA AQUI EN MEMORIA.    *        
036700******************************************************************        
036800 01 WKS-TABLA-SV-AGG.                                                     
036900    05 WKS-SVA-CANT               PIC 9(03) COMP VALUE 0.                 
037000    05 WKS-SVA-FILA OCCURS 300 TIMES.                                     
037100       10 WKS-SVA-CLAVE.                                                  
037200          15 WKS-SVA-CLIENTE-FINAL    PIC X(10).                          
037300          15 WKS-SVA-UNIDAD-STR       PIC X(10).                          
037400          15 WKS-SVA-SERVICIO-LIMPIO  PIC X(10).                          
037500       10 WKS-SVA-CLAVE-R REDEFINES WKS-SVA-CLAVE                         
037600                                      PIC X(30).                          
037700       10 WKS-SVA-Q-REQUERIDO         PIC S9(07)V99 COMP                  
037800                                       VALUE 0.                           
037900       10 WKS-SVA-COMPANIA            PIC X(30).                          
038000       10 WKS-SVA-NOMBRE-CLIENTE      PIC X(40).                          
038100       10 WKS-SVA-NOMBRE-UNIDAD       PIC X(40).                          
038200       10 WKS-SVA-NOMBRE-SERVICIO     PIC X(30).                          
038300       10 WKS-SVA-ZONA                PIC X(20).                          
038400       10 WKS-SVA-MACROZONA           PIC X(20).                          
038500       10 WKS-SVA-COD-GRUPO           PIC X(10).                          
038600       10 WKS-SVA-NOMBRE-GRUPO        PIC X(40).                          
038700       10 WKS-SVA-LIDER-ZONAL         PIC X(30).                          
038800       10 WKS-SVA-JEFE                PIC X(30).                          
038900       10 WKS-SVA-GERENTE             PIC X(30).                          
039000       10 WKS-SVA-SECTOR              PIC X(20).                          
039100       10 WKS-SVA-USADA               PIC 9(01) COMP VALUE 0.             
039200******************************************************************        
039300*   SUBINDICES Y COMPARADORES PARA CARGAR/GRABAR LAS TABLAS PA/SV*        
039400******************************************************************        
039500 01 WKS-CARGA-ORDEN-TRABAJO.                                              
039600    05 WKS-SUBIND-PA               PIC 9(03) COMP VALUE 0.                
039700    05 WKS-SUBIND-SV               PIC 9(03) COMP VALUE 0.                
039800    05 WKS-PAA-IDX                 PIC 9(03) COMP VALUE 0.                
039900    05 WKS-SVA-IDX                 PIC 9(03) COMP VALUE 0.                
040000    05 WKS-PAA-SALIDA              PIC 9(03) COMP VALUE 0.                
040100    05 WKS-SVA-SALIDA              PIC 9(03) COMP VALUE 0.                
040200    05 WKS-PAA-MENOR-POS           PIC 9(03) COMP VALUE 0.                
040300    05 WKS-SVA-MENOR-POS           PIC 9(03) COMP VALUE 0.                
040400    05 WKS-PAA-MENOR-CLAVE         PIC X(30) VALUE HIGH-VALUES.           
040500    05 WKS-SVA-MENOR-CLAVE         PIC X(30) VALUE HIGH-VALUES.           
040600******************************************************************        
040700*        CLAVES DE COMPARACION PARA EL CRUCE PA / SV (MERGE)     *        
040800******************************************************************        
040900 01 WKS-CLAVE-PA.                                                         
041000    05 WKS-CP-CLIENTE             PIC X(10).                              
041100    05 WKS-CP-UNIDAD              PIC X(10).                              
041200    05 WKS-CP-SERVICIO            PIC X(10).                              
041300 01 WKS-CLAVE-SV.                                                         
041400    05 WKS-CS-CLIENTE             PIC X(10).                              
041500    05 WKS-CS-UNIDAD              PIC X(10).                              
041600    05 WKS-CS-SERVICIO            PIC X(10).                              
041700 01 WKS-CLAVE-RESULTADO           PIC X(32).                              
041800 01 WKS-UNIDAD-CLAVE              PIC X(10).                              
041900******************************************************************        
042000*      REGISTRO DE TRABAJO PARA EL CRUCE (CRUZA-PA-SV)           *        
042100******************************************************************        
042200 01 WKS-RESULTADO-ACTUAL.                                                 
042300    05 WKS-RA-CLIENTE             PIC X(10).                              
042400    05 WKS-RA-UNIDAD              PIC X(10).                              
042500    05 WKS-RA-SERVICIO            PIC X(10).                              
042600    05 WKS-RA-COD-UNID-PA         PIC X(10).                              
042700    05 WKS-RA-UNIDAD-STR-SV       PIC X(10).                              
042800    05 WKS-RA-REAL                PIC S9(07) COMP VALUE 0.                
042900    05 WKS-RA-ESTIMADO            PIC S9(07)V99 COMP VALUE 0.             
043000    05 WKS-RA-NOMBRE-CLIENTE      PIC X(40).                              
043100    05 WKS-RA-NOMBRE-UNIDAD       PIC X(40).                              
043200    05 WKS-RA-NOMBRE-SERVICIO     PIC X(30).                              
043300    05 WKS-RA-ZONA                PIC X(20).                              
043400    05 WKS-RA-MACROZONA           PIC X(20).                              
043500******************************************************************        
043600*         METRICAS DE UN REGISTRO CRUZADO (METRICS-CALC)         *        
043700******************************************************************        
043800 01 WKS-METRICAS-TRABAJO.                                                 
043900    05 WKS-MT-REAL                PIC S9(07)V99 COMP VALUE 0.             
044000    05 WKS-MT-ESTIMADO            PIC S9(07)V99 COMP VALUE 0.             
044100    05 WKS-MT-DIFERENCIA          PIC S9(07)V99 COMP VALUE 0.             
044200    05 WKS-MT-COBERTURA           PIC S9(05)V99 COMP VALUE 0.             
044300    05 WKS-MT-ESTADO              PIC X(14) VALUE SPACES.                 
044400******************************************************************        
044500*                 CONTADORES GENERALES DE LA CORRIDA             *        
044600******************************************************************        
044700 01 WKS-CONTADORES-GENERALES.                                             
044800    05 WKS-CT-LEIDOS-PA           PIC S9(07) COMP VALUE 0.                
044900    05 WKS-CT-LEIDOS-SV           PIC S9(07) COMP VALUE 0.                
045000    05 WKS-CT-EXCLUIDOS-PA        PIC S9(07) COMP VALUE 0.                
045100    05 WKS-CT-EXCLUIDOS-SV        PIC S9(07) COMP VALUE 0.                
045200    05 WKS-CT-RECHAZADOS-PA       PIC S9(07) COMP VALUE 0.                
045300    05 WKS-CT-RECHAZADOS-SV       PIC S9(07) COMP VALUE 0.                
045400    05 WKS-CT-GRUPOS-PA           PIC S9(07) COMP VALUE 0.                
045500    05 WKS-CT-GRUPOS-SV           PIC S9(07) COMP VALUE 0.                
045600    05 WKS-CT-RESULTADOS          PIC S9(07) COMP VALUE 0.                
045700******************************************************************        
045800*      TOTALES GENERALES DE LA CONCILIACION (SUMMARY-METRICS)    *        
045900******************************************************************        
046000 01 WKS-RESUMEN-GENERAL.                                                  
046100    05 WKS-RG-TOTAL-PA            PIC S9(09) COMP VALUE 0.                
046200    05 WKS-RG-TOTAL-SV            PIC S9(09)V99 COMP VALUE 0.             
046300    05 WKS-RG-COINCIDENCIAS       PIC S9(07) COMP VALUE 0.                
046400    05 WKS-RG-DIFERENCIA-TOTAL    PIC S9(09)V99 COMP VALUE 0.             
046500    05 WKS-RG-COBERTURA-PCT       PIC S9(05)V99 COMP VALUE 0.             
046600    05 WKS-RG-COBERTURA-DIF       PIC S9(05)V99 COMP VALUE 0.             
046700    05 WKS-RG-TOTAL-SERVICIOS     PIC S9(07) COMP VALUE 0.                
046800******************************************************************        
046900*            INVESTIGACION DEL CLIENTE ANTAPACCAY (117232)       *        
047000******************************************************************        
047100 01 WKS-INVESTIGACION-ANTAPACCAY.                                         
047200    05 WKS-IA-TOTAL               PIC S9(07) COMP VALUE 0.                
047300    05 WKS-IA-CON-REAL            PIC S9(07) COMP VALUE 0.                
047400    05 WKS-IA-CON-ESTIMADO        PIC S9(07) COMP VALUE 0.                
047500    05 WKS-IA-SIN-DATOS           PIC S9(07) COMP VALUE 0.                
047600    05 WKS-IA-TIENE-UNIDAD-22799  PIC 9(01) COMP VALUE 0.                 
047700       88 IA-TIENE-UNIDAD-22799          VALUE 1.                         
047800 01 WKS-TABLA-UNIDAD22799.                                                
047900    05 WKS-U22-CANT               PIC 9(02) COMP VALUE 0.                 
048000    05 WKS-U22-FILA OCCURS 50 TIMES.                                      
048100       10 WKS-U22-CLIENTE         PIC X(10).                              
048200       10 WKS-U22-UNIDAD          PIC X(10).                              
048300       10 WKS-U22-SERVICIO        PIC X(10).                              
048400       10 WKS-U22-REAL            PIC S9(05) COMP.                        
048500       10 WKS-U22-ESTIMADO        PIC S9(07)V99 COMP.                     
048600       10 WKS-U22-ESTADO          PIC X(14).                              
048700******************************************************************        
048800*     ESTADISTICAS DE COMPLETITUD (FALTANTES EN PA Y EN SV)      *        
048900******************************************************************        
049000 01 WKS-COMPLETITUD.                                                      
049100    05 WKS-CO-TOTAL               PIC S9(07) COMP VALUE 0.                
049200    05 WKS-CO-COMPLETOS           PIC S9(07) COMP VALUE 0.                
049300    05 WKS-CO-FALTAN-SV           PIC S9(07) COMP VALUE 0.                
049400    05 WKS-CO-FALTAN-PA           PIC S9(07) COMP VALUE 0.                
049500    05 WKS-CO-SIN-DATOS           PIC S9(07) COMP VALUE 0.                
049600    05 WKS-CO-PORCENTAJE          PIC S9(05)V99 COMP VALUE 0.             
049700******************************************************************        
049800*        TABLA POR ESTADO (SIN_DATOS/SIN_PERSONAL/ETC, MAX 6)    *        
049900******************************************************************        
050000 01 WKS-TABLA-ESTADOS.                                                    
050100    05 WKS-TE-CANT                PIC 9(02) COMP VALUE 0.                 
050200    05 WKS-TE-FILA OCCURS 6 TIMES.                                        
050300       10 WKS-TE-NOMBRE           PIC X(14) VALUE SPACES.                 
050400       10 WKS-TE-SUMA-PA          PIC S9(09) COMP VALUE 0.                
050500       10 WKS-TE-SUMA-SV          PIC S9(09)V99 COMP VALUE 0.             
050600       10 WKS-TE-CANT-REG         PIC S9(05) COMP VALUE 0.                
050700       10 WKS-TE-USADA            PIC 9(01) COMP VALUE 0.                 
050800 01 WKS-ORDEN-ESTADOS.                                                    
050900    05 WKS-EO-CANT                PIC 9(02) COMP VALUE 0.                 
051000    05 WKS-EO-POS OCCURS 6 TIMES  PIC 9(02) COMP VALUE 0.                 
051100******************************************************************        
051200*        TABLAS TOP-10 POR CLIENTE / UNIDAD / SERVICIO           *        
051300******************************************************************        
051400 01 WKS-TABLA-CLIENTES.                                                   
051500    05 WKS-TC-CANT                PIC 9(03) COMP VALUE 0.                 
051600    05 WKS-TC-FILA OCCURS 300 TIMES.                                      
051700       10 WKS-TC-CODIGO           PIC X(10) VALUE SPACES.                 
051800       10 WKS-TC-NOMBRE           PIC X(40) VALUE SPACES.                 
051900       10 WKS-TC-SUMA-PA          PIC S9(09) COMP VALUE 0.                
052000       10 WKS-TC-SUMA-SV          PIC S9(09)V99 COMP VALUE 0.             
052100       10 WKS-TC-DIFERENCIA       PIC S9(09)V99 COMP VALUE 0.             
052200       10 WKS-TC-CANT-SERV        PIC S9(05) COMP VALUE 0.                
052300       10 WKS-TC-USADA            PIC 9(01) COMP VALUE 0.                 
052400 01 WKS-TABLA-UNIDADES.                                                   
052500    05 WKS-TU-CANT                PIC 9(03) COMP VALUE 0.                 
052600    05 WKS-TU-FILA OCCURS 300 TIMES.                                      
052700       10 WKS-TU-CODIGO           PIC X(10) VALUE SPACES.                 
052800       10 WKS-TU-NOMBRE           PIC X(40) VALUE SPACES.                 
052900       10 WKS-TU-SUMA-PA          PIC S9(09) COMP VALUE 0.                
053000       10 WKS-TU-SUMA-SV          PIC S9(09)V99 COMP VALUE 0.             
053100       10 WKS-TU-DIFERENCIA       PIC S9(09)V99 COMP VALUE 0.             
053200       10 WKS-TU-CANT-SERV        PIC S9(05) COMP VALUE 0.                
053300       10 WKS-TU-USADA            PIC 9(01) COMP VALUE 0.                 
053400 01 WKS-TABLA-SERVICIOS.                                                  
053500    05 WKS-TS-CANT                PIC 9(03) COMP VALUE 0.                 
053600    05 WKS-TS-FILA OCCURS 300 TIMES.                                      
053700       10 WKS-TS-CODIGO           PIC X(10) VALUE SPACES.                 
053800       10 WKS-TS-NOMBRE           PIC X(40) VALUE SPACES.                 
053900       10 WKS-TS-SUMA-PA          PIC S9(09) COMP VALUE 0.                
054000       10 WKS-TS-SUMA-SV          PIC S9(09)V99 COMP VALUE 0.             
054100       10 WKS-TS-DIFERENCIA       PIC S9(09)V99 COMP VALUE 0.             
054200       10 WKS-TS-CANT-SERV        PIC S9(05) COMP VALUE 0.                
054300       10 WKS-TS-USADA            PIC 9(01) COMP VALUE 0.                 
054400 01 WKS-TOP10-CLIENTES.                                                   
054500    05 WKS-T10C-CANT              PIC 9(02) COMP VALUE 0.                 
054600    05 WKS-T10C-POS OCCURS 10 TIMES PIC 9(03) COMP VALUE 0.               
054700 01 WKS-TOP10-UNIDADES.                                                   
054800    05 WKS-T10U-CANT              PIC 9(02) COMP VALUE 0.                 
054900    05 WKS-T10U-POS OCCURS 10 TIMES PIC 9(03) COMP VALUE 0.               
055000 01 WKS-TOP10-SERVICIOS.                                                  
055100    05 WKS-T10S-CANT              PIC 9(02) COMP VALUE 0.                 
055200    05 WKS-T10S-POS OCCURS 10 TIMES PIC 9(03) COMP VALUE 0.               
055300 01 WKS-COMPARA-TOP10.                                                    
055400    05 WKS-CMP-MEJOR-VALOR        PIC S9(09) COMP VALUE 0.                
055500    05 WKS-CMP-MEJOR-POS          PIC 9(03) COMP VALUE 0.                 
055600    05 WKS-CMP-VUELTA             PIC 9(02) COMP VALUE 0.                 
055700******************************************************************        
055800*         FECHA DE SISTEMA PARA ENCABEZADOS DE REPORTE           *        
055900******************************************************************        
056000 01 WKS-FECHA-SISTEMA              PIC 9(06).                             
056100 01 WKS-FECHA-DESGLOSE REDEFINES WKS-FECHA-SISTEMA.                       
056200    05 WKS-FEC-ANIO                PIC 9(02).                             
056300    05 WKS-FEC-MES                 PIC 9(02).                             
056400    05 WKS-FEC-DIA                 PIC 9(02).                             
056500 01 WKS-SIGLO-ANIO                 PIC 9(02) COMP VALUE 0.                
056600 01 WKS-FECHA-IMPRESION.                                                  
056700    05 WKS-FI-DIA                  PIC 9(02).                             
056800    05 FILLER                      PIC X(01) VALUE '/'.                   
056900    05 WKS-FI-MES                  PIC 9(02).                             
057000    05 FILLER                      PIC X(01) VALUE '/'.                   
057100    05 WKS-FI-SIGLO                PIC 9(02).                             
057200    05 WKS-FI-ANIO-CORTO           PIC 9(02).                             
057300 01 WKS-FI-LINEA-RPT.                                                     
057400    05 FILLER                      PIC X(01) VALUE SPACE.                 
057500    05 FILLER                      PIC X(19) VALUE                        
057600        'FECHA DEL PROCESO: '.                                            
057700    05 WKS-FI-FECHA-TXT            PIC X(10) VALUE SPACES.                
057800    05 FILLER                      PIC X(102) VALUE SPACES.               
057900******************************************************************        
058000*            AREAS DE EDICION PARA IMPRESION DE CIFRAS           *        
058100******************************************************************        
058200 01 WKS-CIFRA-ENTERA               PIC S9(09) COMP VALUE 0.               
058300 01 WKS-CIFRA-EDITADA               PIC ZZZ,ZZZ,ZZ9.                      
058400 01 WKS-CIFRA-EDITADA-SGN REDEFINES WKS-CIFRA-EDITADA                     
058500                                    PIC ZZZ,ZZZ,ZZ9-.                     
058600 01 WKS-CIFRA-DECIMAL               PIC S9(09)V99 COMP VALUE 0.           
058700 01 WKS-CIFRA-DEC-EDITADA           PIC ZZZ,ZZZ,ZZ9.99-.                  
058800 01 WKS-SUBIND-TABLA                PIC 9(02) COMP VALUE 0.               
058900 01 WKS-U22-IDX                     PIC 9(02) COMP VALUE 0.               
059000 01 WKS-TE-IDX                      PIC 9(02) COMP VALUE 0.               
059100 01 WKS-TC-IDX                      PIC 9(03) COMP VALUE 0.               
059200 01 WKS-TU-IDX                      PIC 9(03) COMP VALUE 0.               
059300 01 WKS-TS-IDX                      PIC 9(03) COMP VALUE 0.               
059400******************************************************************        
059500*          LINEAS DE IMPRESION (COMUNES A AMBOS REPORTES)        *        
059600******************************************************************        
059700*    05/07/2018 HTCC - SE QUITA EL NUMERO DE PAGINA DEL                   
059800*    ENCABEZADO; LA IMPRESORA DE CONTINGENCIA YA NO PAGINA Y EL           
059900*    REPORTE LLEVA UN SOLO ENCABEZADO. REQ. OPER. 1107.                   
060000 01 WKS-ENC-RPT1.                                                         
060100    05 FILLER                      PIC X(01) VALUE SPACE.                 
060200    05 FILLER                      PIC X(58) VALUE                        
060300        'VIGILANCIA Y SEGURIDAD DEL ALTIPLANO S.A.'.                      
060400    05 FILLER                      PIC X(73) VALUE SPACES.                
060500 01 WKS-ENC-RPT2.                                                         
060600    05 FILLER                      PIC X(01) VALUE SPACE.                 
060700    05 WKS-ENC-SUBTITULO            PIC X(60) VALUE SPACES.               
060800    05 FILLER                      PIC X(71) VALUE SPACES.                
060900 01 WKS-SEP-RPT.                                                          
061000    05 WKS-SEP-LINEA                PIC X(132) VALUE ALL '-'.             
061100 01 WKS-DET-ESTAD.                                                        
061200    05 FILLER                      PIC X(02) VALUE SPACES.                
061300    05 WKS-DE-ETIQUETA              PIC X(40) VALUE SPACES.               
061400    05 FILLER                      PIC X(02) VALUE SPACES.                
061500    05 WKS-DE-VALOR                 PIC X(20) VALUE SPACES.               
061600    05 FILLER                      PIC X(68) VALUE SPACES.                
061700 01 WKS-DET-GRUPO.                                                        
061800    05 FILLER                      PIC X(02) VALUE SPACES.                
061900    05 WKS-DG-GRUPO                 PIC X(30) VALUE SPACES.               
062000    05 FILLER                      PIC X(02) VALUE SPACES.                
062100    05 WKS-DG-PA                    PIC X(11) VALUE SPACES.               
062200    05 FILLER                      PIC X(02) VALUE SPACES.                
062300    05 WKS-DG-SV                    PIC X(15) VALUE SPACES.               
062400    05 FILLER                      PIC X(02) VALUE SPACES.                
062500    05 WKS-DG-DIF                   PIC X(15) VALUE SPACES.               
062600    05 FILLER                      PIC X(02) VALUE SPACES.                
062700    05 WKS-DG-CANT                  PIC ZZZ9.                             
062800    05 FILLER                      PIC X(47) VALUE SPACES.                
062900 01 WKS-DET-INVEST.                                                       
063000    05 FILLER                      PIC X(02) VALUE SPACES.                
063100    05 WKS-DI-SECCION               PIC X(20) VALUE SPACES.               
063200    05 FILLER                      PIC X(02) VALUE SPACES.                
063300    05 WKS-DI-CAMPO                 PIC X(32) VALUE SPACES.               
063400    05 FILLER                      PIC X(02) VALUE SPACES.                
063500    05 WKS-DI-VALOR                 PIC X(30) VALUE SPACES.               
063600    05 FILLER                      PIC X(44) VALUE SPACES.                
063700 PROCEDURE DIVISION.                                                      
063800******************************************************************        
063900*                     P R O C E S O   P R I N C I P A L          *        
064000******************************************************************        
064100 000-MAIN SECTION.                                                        
064200     PERFORM APERTURA-ARCHIVOS                                            
064300     ACCEPT WKS-FECHA-SISTEMA FROM DATE                                   
064400     PERFORM FORMATEA-FECHA-IMPRESION                                     
064500     PERFORM CARGA-Y-ORDENA-PA                                            
064600     PERFORM CARGA-Y-ORDENA-SV                                            
064700     PERFORM CRUZA-PA-SV                                                  
064800     PERFORM REPASA-RESULTADOS                                            
064900     PERFORM ORDENA-TOP10                                                 
065000     PERFORM IMPRIME-ESTADISTICAS                                         
065100     PERFORM IMPRIME-INVESTIGACION                                        
065200     PERFORM CIERRA-ARCHIVOS                                              
065300     STOP RUN.                                                            
065400 000-MAIN-E. EXIT.                                                        
065500******************************************************************        
065600*                  A P E R T U R A   D E   A R C H I V O S       *        
065700******************************************************************        
065800 APERTURA-ARCHIVOS SECTION.                                               
065900     MOVE 'PASVR001' TO PROGRAMA                                          
066000     OPEN INPUT  PAENTR  SVENTR                                           
066100          OUTPUT PAGRUP  SVGRUP  PVRSAL  FALTASV FALTAPA RPTEST           
066200               RPTINV                                                     
066300     IF FS-PAENTR NOT EQUAL 0 AND 97                                      
066400        MOVE 'OPEN'   TO ACCION                                           
066500        MOVE SPACES   TO LLAVE                                            
066600        MOVE 'PAENTR' TO ARCHIVO                                          
066700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
066800                              FS-PAENTR, FSE-PAENTR                       
066900        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO PAENTR <<<'          
067000                UPON CONSOLE                                              
067100        MOVE 91 TO RETURN-CODE                                            
067200        STOP RUN                                                          
067300     END-IF                                                               
067400     IF FS-SVENTR NOT EQUAL 0 AND 97                                      
067500        MOVE 'OPEN'   TO ACCION                                           
067600        MOVE SPACES   TO LLAVE                                            
067700        MOVE 'SVENTR' TO ARCHIVO                                          
067800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
067900                              FS-SVENTR, FSE-SVENTR                       
068000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO SVENTR <<<'          
068100                UPON CONSOLE                                              
068200        MOVE 91 TO RETURN-CODE                                            
068300        STOP RUN                                                          
068400     END-IF                                                               
068500     IF FS-PAGRUP NOT EQUAL 0 AND 97                                      
068600        MOVE 'OPEN'   TO ACCION                                           
068700        MOVE SPACES   TO LLAVE                                            
068800        MOVE 'PAGRUP' TO ARCHIVO                                          
068900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
069000                              FS-PAGRUP, FSE-PAGRUP                       
069100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO PAGRUP <<<'          
069200                UPON CONSOLE                                              
069300        MOVE 91 TO RETURN-CODE                                            
069400        STOP RUN                                                          
069500     END-IF                                                               
069600     IF FS-SVGRUP NOT EQUAL 0 AND 97                                      
069700        MOVE 'OPEN'   TO ACCION                                           
069800        MOVE SPACES   TO LLAVE                                            
069900        MOVE 'SVGRUP' TO ARCHIVO                                          
070000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
070100                              FS-SVGRUP, FSE-SVGRUP                       
070200        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO SVGRUP <<<'          
070300                UPON CONSOLE                                              
070400        MOVE 91 TO RETURN-CODE                                            
070500        STOP RUN                                                          
070600     END-IF                                                               
070700     IF FS-PVRSAL NOT EQUAL 0 AND 97                                      
070800        MOVE 'OPEN'   TO ACCION                                           
070900        MOVE SPACES   TO LLAVE                                            
071000        MOVE 'PVRSAL' TO ARCHIVO                                          
071100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
071200                              FS-PVRSAL, FSE-PVRSAL                       
071300        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO PVRSAL <<<'          
071400                UPON CONSOLE                                              
071500        MOVE 91 TO RETURN-CODE                                            
071600        STOP RUN                                                          
071700     END-IF                                                               
071800     IF FS-FALTASV NOT EQUAL 0 AND 97                                     
071900        MOVE 'OPEN'    TO ACCION                                          
072000        MOVE SPACES    TO LLAVE                                           
072100        MOVE 'FALTASV' TO ARCHIVO                                         
072200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
072300                              FS-FALTASV, FSE-FALTASV                     
072400        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO FALTASV <<<'         
072500                UPON CONSOLE                                              
072600        MOVE 91 TO RETURN-CODE                                            
072700        STOP RUN                                                          
072800     END-IF                                                               
072900     IF FS-FALTAPA NOT EQUAL 0 AND 97                                     
073000        MOVE 'OPEN'    TO ACCION                                          
073100        MOVE SPACES    TO LLAVE                                           
073200        MOVE 'FALTAPA' TO ARCHIVO                                         
073300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
073400                              FS-FALTAPA, FSE-FALTAPA                     
073500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO FALTAPA <<<'         
073600                UPON CONSOLE                                              
073700        MOVE 91 TO RETURN-CODE                                            
073800        STOP RUN                                                          
073900     END-IF                                                               
074000     IF FS-RPTEST NOT EQUAL 0 AND 97                                      
074100        MOVE 'OPEN'   TO ACCION                                           
074200        MOVE SPACES   TO LLAVE                                            
074300        MOVE 'RPTEST' TO ARCHIVO                                          
074400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
074500                              FS-RPTEST, FSE-RPTEST                       
074600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RPTEST <<<'          
074700                UPON CONSOLE                                              
074800        MOVE 91 TO RETURN-CODE                                            
074900        STOP RUN                                                          
075000     END-IF                                                               
075100     IF FS-RPTINV NOT EQUAL 0 AND 97                                      
075200        MOVE 'OPEN'   TO ACCION                                           
075300        MOVE SPACES   TO LLAVE                                            
075400        MOVE 'RPTINV' TO ARCHIVO                                          
075500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
075600                              FS-RPTINV, FSE-RPTINV                       
075700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RPTINV <<<'          
075800                UPON CONSOLE                                              
075900        MOVE 91 TO RETURN-CODE                                            
076000        STOP RUN                                                          
076100     END-IF.                                                              
076200 APERTURA-ARCHIVOS-E. EXIT.                                               
076300                                                                          
076400******************************************************************        
076500*         FORMATEO DE LA FECHA DEL PROCESO PARA ENCABEZADOS      *        
076600******************************************************************        
076700 FORMATEA-FECHA-IMPRESION SECTION.                                        
076800     MOVE WKS-FEC-DIA  TO WKS-FI-DIA                                      
076900     MOVE WKS-FEC-MES  TO WKS-FI-MES                                      
077000     IF WKS-FEC-ANIO < 50                                                 
077100        MOVE 20 TO WKS-SIGLO-ANIO                                         
077200     ELSE                                                                 
077300        MOVE 19 TO WKS-SIGLO-ANIO                                         
077400     END-IF                                                               
077500     MOVE WKS-SIGLO-ANIO TO WKS-FI-SIGLO                                  
077600     MOVE WKS-FEC-ANIO   TO WKS-FI-ANIO-CORTO                             
077700     MOVE WKS-FECHA-IMPRESION TO WKS-FI-FECHA-TXT.                        
077800 FORMATEA-FECHA-IMPRESION-E. EXIT.                                        
077900******************************************************************        
078000*   REGLA 1 - CARGA, LIMPIEZA, FILTRO Y ORDEN DEL EXTRACTO PA    *        
078100*   22/03/2016 RQCH - LA CLASIFICACION POR CLIENTE/UNIDAD/       *        
078200*   SERVICIO YA NO SE HACE CON SORT EXTERNO; SE ACUMULA EN LA    *        
078300*   TABLA WKS-TABLA-PA-AGG (VER ACUMULA-TABLA-PA) Y SE GRABA     *        
078400*   PAGRUP EN ORDEN TOMANDO SIEMPRE LA CLAVE MENOR PENDIENTE,    *        
078500*   IGUAL QUE EL ARMADO DEL TOP-10 (BUSCA-MEJOR-CLIENTE).        *        
078600******************************************************************        
078700 CARGA-Y-ORDENA-PA SECTION.                                               
078800     PERFORM FILTRA-PA                                                    
078900     PERFORM GRABA-PAGRUP-ORDENADO                                        
079000     CLOSE PAGRUP.                                                        
079100 CARGA-Y-ORDENA-PA-E. EXIT.                                               
079200                                                                          
079300 FILTRA-PA SECTION.                                                       
079400     PERFORM LEE-PAENTR                                                   
079500     PERFORM FILTRA-PA-UNA UNTIL FIN-PAENTR.                              
079600 FILTRA-PA-E. EXIT.                                                       
079700                                                                          
079800 LEE-PAENTR SECTION.                                                      
079900     READ PAENTR                                                          
080000         AT END MOVE 1 TO WKS-FIN-PAENTR                                  
080100     END-READ                                                             
080200     IF NOT FIN-PAENTR                                                    
080300        ADD 1 TO WKS-CT-LEIDOS-PA                                         
080400     END-IF.                                                              
080500 LEE-PAENTR-E. EXIT.                                                      
080600                                                                          
080700 FILTRA-PA-UNA SECTION.                                                   
080800     MOVE PAE-ESTADO         TO WKS-CT-TEXTO                              
080900     PERFORM LIMPIA-CADENA                                                
081000     MOVE WKS-CT-TEXTO       TO WKS-PA-ESTADO                             
081100     MOVE PAE-COD-CLIENTE    TO WKS-CT-TEXTO                              
081200     PERFORM LIMPIA-CADENA                                                
081300     MOVE WKS-CT-TEXTO       TO WKS-PA-COD-CLIENTE                        
081400     MOVE PAE-COD-UNID       TO WKS-CT-TEXTO                              
081500     PERFORM LIMPIA-CADENA                                                
081600     MOVE WKS-CT-TEXTO       TO WKS-PA-COD-UNID                           
081700     MOVE PAE-COD-SERVICIO   TO WKS-CT-TEXTO                              
081800     PERFORM LIMPIA-CADENA                                                
081900     MOVE WKS-CT-TEXTO       TO WKS-PA-COD-SERVICIO                       
082000     MOVE PAE-COD-GRUPO      TO WKS-CT-TEXTO                              
082100     PERFORM LIMPIA-CADENA                                                
082200     MOVE WKS-CT-TEXTO       TO WKS-PA-COD-GRUPO                          
082300*    22/03/2016 RQCH - LOS CAMPOS DESCRIPTIVOS TAMBIEN PASAN POR          
082400*    LIMPIA-CADENA; ANTES SOLO SE LIMPIABAN LOS CAMPOS DE CLAVE Y         
082500*    QUEDABAN NOMBRES SIN NORMALIZAR EN PAGRUP/PVRSAL Y EN LOS            
082600*    REPORTES. REGLA 1 APLICA A TODO CAMPO DE TEXTO. REQ.                 
082700*    AUDITORIA NO. 1214.                                                  
082800     MOVE PAE-TIPO-COMPANIA  TO WKS-CT-TEXTO                              
082900     PERFORM LIMPIA-CADENA                                                
083000     MOVE WKS-CT-TEXTO       TO WKS-PA-TIPO-COMPANIA                      
083100     MOVE PAE-CLIENTE        TO WKS-CT-TEXTO                              
083200     PERFORM LIMPIA-CADENA                                                
083300     MOVE WKS-CT-TEXTO       TO WKS-PA-CLIENTE                            
083400     MOVE PAE-UNIDAD         TO WKS-CT-TEXTO                              
083500     PERFORM LIMPIA-CADENA                                                
083600     MOVE WKS-CT-TEXTO       TO WKS-PA-UNIDAD                             
083700     MOVE PAE-TIPO-SERVICIO  TO WKS-CT-TEXTO                              
083800     PERFORM LIMPIA-CADENA                                                
083900     MOVE WKS-CT-TEXTO       TO WKS-PA-TIPO-SERVICIO                      
084000     MOVE PAE-GRUPO          TO WKS-CT-TEXTO                              
084100     PERFORM LIMPIA-CADENA                                                
084200     MOVE WKS-CT-TEXTO       TO WKS-PA-GRUPO                              
084300     MOVE PAE-LIDER-ZONAL    TO WKS-CT-TEXTO                              
084400     PERFORM LIMPIA-CADENA                                                
084500     MOVE WKS-CT-TEXTO       TO WKS-PA-LIDER-ZONAL                        
084600     MOVE PAE-JEFE-OPER      TO WKS-CT-TEXTO                              
084700     PERFORM LIMPIA-CADENA                                                
084800     MOVE WKS-CT-TEXTO       TO WKS-PA-JEFE-OPER                          
084900     MOVE PAE-GERENTE-REG    TO WKS-CT-TEXTO                              
085000     PERFORM LIMPIA-CADENA                                                
085100     MOVE WKS-CT-TEXTO       TO WKS-PA-GERENTE-REG                        
085200     MOVE PAE-SECTOR         TO WKS-CT-TEXTO                              
085300     PERFORM LIMPIA-CADENA                                                
085400     MOVE WKS-CT-TEXTO       TO WKS-PA-SECTOR                             
085500     MOVE PAE-DEPARTAMENTO   TO WKS-CT-TEXTO                              
085600     PERFORM LIMPIA-CADENA                                                
085700     MOVE WKS-CT-TEXTO       TO WKS-PA-DEPARTAMENTO                       
085800     IF PA-ESTADO-EXCLUIDO                                                
085900        ADD 1 TO WKS-CT-EXCLUIDOS-PA                                      
086000     ELSE                                                                 
086100        IF WKS-PA-COD-CLIENTE NOT = SPACES AND NOT = '-'                  
086200           MOVE WKS-PA-COD-CLIENTE  TO WKS-PA-CLIENTE-FINAL               
086300        ELSE                                                              
086400           MOVE WKS-PA-COD-GRUPO    TO WKS-PA-CLIENTE-FINAL               
086500        END-IF                                                            
086600        MOVE WKS-PA-COD-SERVICIO TO WKS-PA-SERVICIO-LIMPIO                
086700        IF PA-CLAVE-INVALIDA OR PA-UNIDAD-INVALIDA                        
086800                              OR PA-SERVICIO-INVALIDO                     
086900           ADD 1 TO WKS-CT-RECHAZADOS-PA                                  
087000        ELSE                                                              
087100           PERFORM ACUMULA-TABLA-PA                                       
087200        END-IF                                                            
087300     END-IF                                                               
087400     PERFORM LEE-PAENTR.                                                  
087500 FILTRA-PA-UNA-E. EXIT.                                                   
087600                                                                          
087700 ACUMULA-TABLA-PA SECTION.                                                
087800     MOVE 0 TO WKS-SUBIND-PA                                              
087900     PERFORM BUSCA-CLAVE-PA VARYING WKS-PAA-IDX FROM 1 BY 1               
088000             UNTIL WKS-PAA-IDX > WKS-PAA-CANT OR WKS-SUBIND-PA            
088100               NOT = 0                                                    
088200     IF WKS-SUBIND-PA = 0 AND WKS-PAA-CANT < 300                          
088300        ADD 1 TO WKS-PAA-CANT                                             
088400        MOVE WKS-PAA-CANT TO WKS-SUBIND-PA                                
088500        MOVE WKS-PA-CLIENTE-FINAL   TO                                    
088600              WKS-PAA-CLIENTE-FINAL   (WKS-SUBIND-PA)                     
088700        MOVE WKS-PA-COD-UNID        TO                                    
088800              WKS-PAA-COD-UNID        (WKS-SUBIND-PA)                     
088900        MOVE WKS-PA-SERVICIO-LIMPIO TO                                    
089000              WKS-PAA-SERVICIO-LIMPIO (WKS-SUBIND-PA)                     
089100        MOVE WKS-PA-TIPO-COMPANIA   TO                                    
089200              WKS-PAA-COMPANIA        (WKS-SUBIND-PA)                     
089300        MOVE WKS-PA-CLIENTE         TO                                    
089400              WKS-PAA-NOMBRE-CLIENTE  (WKS-SUBIND-PA)                     
089500        MOVE WKS-PA-UNIDAD          TO                                    
089600              WKS-PAA-NOMBRE-UNIDAD   (WKS-SUBIND-PA)                     
089700        MOVE WKS-PA-TIPO-SERVICIO   TO                                    
089800              WKS-PAA-NOMBRE-SERVICIO (WKS-SUBIND-PA)                     
089900        MOVE WKS-PA-COD-GRUPO       TO                                    
090000              WKS-PAA-COD-GRUPO       (WKS-SUBIND-PA)                     
090100        MOVE WKS-PA-GRUPO           TO                                    
090200              WKS-PAA-NOMBRE-GRUPO    (WKS-SUBIND-PA)                     
090300        MOVE WKS-PA-LIDER-ZONAL     TO                                    
090400              WKS-PAA-LIDER-ZONAL     (WKS-SUBIND-PA)                     
090500        MOVE WKS-PA-JEFE-OPER       TO                                    
090600              WKS-PAA-JEFE-OPER       (WKS-SUBIND-PA)                     
090700        MOVE WKS-PA-GERENTE-REG     TO                                    
090800              WKS-PAA-GERENTE-REG     (WKS-SUBIND-PA)                     
090900        MOVE WKS-PA-SECTOR          TO                                    
091000              WKS-PAA-SECTOR          (WKS-SUBIND-PA)                     
091100        MOVE WKS-PA-DEPARTAMENTO    TO                                    
091200              WKS-PAA-DEPARTAMENTO    (WKS-SUBIND-PA)                     
091300     END-IF                                                               
091400     IF WKS-SUBIND-PA NOT = 0                                             
091500        ADD 1 TO WKS-PAA-PERSONAL-REAL (WKS-SUBIND-PA)                    
091600     END-IF.                                                              
091700 ACUMULA-TABLA-PA-E. EXIT.                                                
091800                                                                          
091900 BUSCA-CLAVE-PA SECTION.                                                  
092000     IF WKS-SUBIND-PA = 0                                                 
092100        IF WKS-PAA-CLIENTE-FINAL   (WKS-PAA-IDX) =                        
092200                                   WKS-PA-CLIENTE-FINAL   AND             
092300           WKS-PAA-COD-UNID        (WKS-PAA-IDX) =                        
092400                                   WKS-PA-COD-UNID        AND             
092500           WKS-PAA-SERVICIO-LIMPIO (WKS-PAA-IDX) =                        
092600                                   WKS-PA-SERVICIO-LIMPIO                 
092700           MOVE WKS-PAA-IDX TO WKS-SUBIND-PA                              
092800        END-IF                                                            
092900     END-IF.                                                              
093000 BUSCA-CLAVE-PA-E. EXIT.                                                  
093100                                                                          
093200 GRABA-PAGRUP-ORDENADO SECTION.                                           
093300     PERFORM GRABA-PAGRUP-ORDENADO-UNA                                    
093400             VARYING WKS-PAA-SALIDA FROM 1 BY 1                           
093500             UNTIL WKS-PAA-SALIDA > WKS-PAA-CANT.                         
093600 GRABA-PAGRUP-ORDENADO-E. EXIT.                                           
093700                                                                          
093800 GRABA-PAGRUP-ORDENADO-UNA SECTION.                                       
093900     MOVE 0           TO WKS-PAA-MENOR-POS                                
094000     MOVE HIGH-VALUES TO WKS-PAA-MENOR-CLAVE                              
094100     PERFORM BUSCA-MENOR-PA VARYING WKS-PAA-IDX FROM 1 BY 1               
094200             UNTIL WKS-PAA-IDX > WKS-PAA-CANT                             
094300     IF WKS-PAA-MENOR-POS NOT = 0                                         
094400        PERFORM ESCRIBE-PAGRUP                                            
094500        MOVE 1 TO WKS-PAA-USADA (WKS-PAA-MENOR-POS)                       
094600     END-IF.                                                              
094700 GRABA-PAGRUP-ORDENADO-UNA-E. EXIT.                                       
094800                                                                          
094900 BUSCA-MENOR-PA SECTION.                                                  
095000     IF WKS-PAA-USADA (WKS-PAA-IDX) = 0                                   
095100        IF WKS-PAA-CLAVE-R (WKS-PAA-IDX) < WKS-PAA-MENOR-CLAVE            
095200           MOVE WKS-PAA-IDX TO WKS-PAA-MENOR-POS                          
095300           MOVE WKS-PAA-CLAVE-R (WKS-PAA-IDX) TO                          
095400                WKS-PAA-MENOR-CLAVE                                       
095500        END-IF                                                            
095600     END-IF.                                                              
095700 BUSCA-MENOR-PA-E. EXIT.                                                  
095800                                                                          
095900 ESCRIBE-PAGRUP SECTION.                                                  
096000     INITIALIZE REG-PAGRUP                                                
096100     MOVE WKS-PAA-CLIENTE-FINAL   (WKS-PAA-MENOR-POS) TO                  
096200          PAG-CLIENTE-FINAL                                               
096300     MOVE WKS-PAA-COD-UNID        (WKS-PAA-MENOR-POS) TO                  
096400          PAG-COD-UNID                                                    
096500     MOVE WKS-PAA-SERVICIO-LIMPIO (WKS-PAA-MENOR-POS) TO                  
096600          PAG-SERVICIO-LIMPIO                                             
096700     MOVE WKS-PAA-PERSONAL-REAL   (WKS-PAA-MENOR-POS) TO                  
096800          PAG-PERSONAL-REAL                                               
096900     MOVE WKS-PAA-COMPANIA        (WKS-PAA-MENOR-POS) TO                  
097000          PAG-COMPANIA                                                    
097100     MOVE WKS-PAA-NOMBRE-CLIENTE  (WKS-PAA-MENOR-POS) TO                  
097200          PAG-NOMBRE-CLIENTE                                              
097300     MOVE WKS-PAA-NOMBRE-UNIDAD   (WKS-PAA-MENOR-POS) TO                  
097400          PAG-NOMBRE-UNIDAD                                               
097500     MOVE WKS-PAA-NOMBRE-SERVICIO (WKS-PAA-MENOR-POS) TO                  
097600          PAG-NOMBRE-SERVICIO                                             
097700     MOVE WKS-PAA-COD-GRUPO       (WKS-PAA-MENOR-POS) TO                  
097800          PAG-COD-GRUPO                                                   
097900     MOVE WKS-PAA-NOMBRE-GRUPO    (WKS-PAA-MENOR-POS) TO                  
098000          PAG-NOMBRE-GRUPO                                                
098100     MOVE WKS-PAA-LIDER-ZONAL     (WKS-PAA-MENOR-POS) TO                  
098200          PAG-LIDER-ZONAL                                                 
098300     MOVE WKS-PAA-JEFE-OPER       (WKS-PAA-MENOR-POS) TO                  
098400          PAG-JEFE-OPER                                                   
098500     MOVE WKS-PAA-GERENTE-REG     (WKS-PAA-MENOR-POS) TO                  
098600          PAG-GERENTE-REG                                                 
098700     MOVE WKS-PAA-SECTOR          (WKS-PAA-MENOR-POS) TO                  
098800          PAG-SECTOR                                                      
098900     MOVE WKS-PAA-DEPARTAMENTO    (WKS-PAA-MENOR-POS) TO                  
099000          PAG-DEPARTAMENTO                                                
099100     WRITE REG-PAGRUP                                                     
099200     IF FS-PAGRUP = 0                                                     
099300        ADD 1 TO WKS-CT-GRUPOS-PA                                         
099400     ELSE                                                                 
099500        DISPLAY 'ERROR AL GRABAR PAGRUP, STATUS: ' FS-PAGRUP              
099600                UPON CONSOLE                                              
099700     END-IF.                                                              
099800 ESCRIBE-PAGRUP-E. EXIT.                                                  
099900******************************************************************        
100000*   REGLA 1 - CARGA, LIMPIEZA, FILTRO Y ORDEN DEL EXTRACTO SV    *        
100100*   22/03/2016 RQCH - MISMO CAMBIO QUE EN EL EXTRACTO PA: SE     *        
100200*   ACUMULA EN WKS-TABLA-SV-AGG Y SE GRABA SVGRUP EN ORDEN POR   *        
100300*   SELECCION DEL MENOR (VER GRABA-SVGRUP-ORDENADO).             *        
100400******************************************************************        
100500 CARGA-Y-ORDENA-SV SECTION.                                               
100600     PERFORM FILTRA-SV                                                    
100700     PERFORM GRABA-SVGRUP-ORDENADO                                        
100800     CLOSE SVGRUP.                                                        
100900 CARGA-Y-ORDENA-SV-E. EXIT.                                               
101000                                                                          
101100 FILTRA-SV SECTION.                                                       
101200     PERFORM LEE-SVENTR                                                   
101300     PERFORM FILTRA-SV-UNA UNTIL FIN-SVENTR.                              
101400 FILTRA-SV-E. EXIT.                                                       
101500                                                                          
101600 LEE-SVENTR SECTION.                                                      
101700     READ SVENTR                                                          
101800         AT END MOVE 1 TO WKS-FIN-SVENTR                                  
101900     END-READ                                                             
102000     IF NOT FIN-SVENTR                                                    
102100        ADD 1 TO WKS-CT-LEIDOS-SV                                         
102200     END-IF.                                                              
102300 LEE-SVENTR-E. EXIT.                                                      
102400                                                                          
102500 FILTRA-SV-UNA SECTION.                                                   
102600     IF SVE-HRS-ALFA IS NOT NUMERIC                                       
102700        DISPLAY 'ADVERTENCIA - SVE-HRS NO NUMERICO: ' SVE-CLIENTE         
102800                UPON CONSOLE                                              
102900     END-IF                                                               
103000     MOVE SVE-ESTADO         TO WKS-CT-TEXTO                              
103100     PERFORM LIMPIA-CADENA                                                
103200     MOVE WKS-CT-TEXTO       TO WKS-SV-ESTADO                             
103300     IF NOT SV-ESTADO-APROBADO                                            
103400        ADD 1 TO WKS-CT-EXCLUIDOS-SV                                      
103500     ELSE                                                                 
103600        MOVE SVE-CLIENTE        TO WKS-CT-TEXTO                           
103700        PERFORM LIMPIA-CADENA                                             
103800        MOVE WKS-CT-TEXTO       TO WKS-SV-CLIENTE                         
103900        MOVE SVE-UNIDAD         TO WKS-CT-TEXTO                           
104000        PERFORM LIMPIA-CADENA                                             
104100        MOVE WKS-CT-TEXTO       TO WKS-SV-UNIDAD                          
104200        MOVE SVE-SERVICIO       TO WKS-CT-TEXTO                           
104300        PERFORM LIMPIA-CADENA                                             
104400        MOVE WKS-CT-TEXTO       TO WKS-SV-SERVICIO                        
104500        MOVE SVE-GRUPO          TO WKS-CT-TEXTO                           
104600        PERFORM LIMPIA-CADENA                                             
104700        MOVE WKS-CT-TEXTO       TO WKS-SV-GRUPO                           
104800*       22/03/2016 RQCH - LOS CAMPOS DESCRIPTIVOS TAMBIEN PASAN           
104900*       POR LIMPIA-CADENA, IGUAL QUE EN EL LADO PA. REGLA 1               
105000*       APLICA A TODO CAMPO DE TEXTO. REQ. AUDITORIA NO. 1214.            
105100        MOVE SVE-NOMBRE-SERV    TO WKS-CT-TEXTO                           
105200        PERFORM LIMPIA-CADENA                                             
105300        MOVE WKS-CT-TEXTO       TO WKS-SV-NOMBRE-SERV                     
105400        MOVE SVE-TIPO-PLANILLA  TO WKS-CT-TEXTO                           
105500        PERFORM LIMPIA-CADENA                                             
105600        MOVE WKS-CT-TEXTO       TO WKS-SV-TIPO-PLANILLA                   
105700        MOVE SVE-NOMBRE-CLIENTE TO WKS-CT-TEXTO                           
105800        PERFORM LIMPIA-CADENA                                             
105900        MOVE WKS-CT-TEXTO       TO WKS-SV-NOMBRE-CLIENTE                  
106000        MOVE SVE-NOMBRE-UNIDAD  TO WKS-CT-TEXTO                           
106100        PERFORM LIMPIA-CADENA                                             
106200        MOVE WKS-CT-TEXTO       TO WKS-SV-NOMBRE-UNIDAD                   
106300        MOVE SVE-ZONA           TO WKS-CT-TEXTO                           
106400        PERFORM LIMPIA-CADENA                                             
106500        MOVE WKS-CT-TEXTO       TO WKS-SV-ZONA                            
106600        MOVE SVE-MACROZONA      TO WKS-CT-TEXTO                           
106700        PERFORM LIMPIA-CADENA                                             
106800        MOVE WKS-CT-TEXTO       TO WKS-SV-MACROZONA                       
106900        MOVE SVE-NOMBRE-GRUPO   TO WKS-CT-TEXTO                           
107000        PERFORM LIMPIA-CADENA                                             
107100        MOVE WKS-CT-TEXTO       TO WKS-SV-NOMBRE-GRUPO                    
107200        MOVE SVE-LIDER-ZONAL    TO WKS-CT-TEXTO                           
107300        PERFORM LIMPIA-CADENA                                             
107400        MOVE WKS-CT-TEXTO       TO WKS-SV-LIDER-ZONAL                     
107500        MOVE SVE-JEFE           TO WKS-CT-TEXTO                           
107600        PERFORM LIMPIA-CADENA                                             
107700        MOVE WKS-CT-TEXTO       TO WKS-SV-JEFE                            
107800        MOVE SVE-GERENTE        TO WKS-CT-TEXTO                           
107900        PERFORM LIMPIA-CADENA                                             
108000        MOVE WKS-CT-TEXTO       TO WKS-SV-GERENTE                         
108100        MOVE SVE-SECTOR         TO WKS-CT-TEXTO                           
108200        PERFORM LIMPIA-CADENA                                             
108300        MOVE WKS-CT-TEXTO       TO WKS-SV-SECTOR                          
108400        MOVE ZERO               TO WKS-SV-Q-REQUERIDO                     
108500        IF SVE-Q-REQUERIDO-ALFA IS NUMERIC                                
108600           MOVE SVE-Q-REQUERIDO TO WKS-SV-Q-REQUERIDO                     
108700        END-IF                                                            
108800        IF WKS-SV-CLIENTE NOT = SPACES AND NOT = '-'                      
108900           MOVE WKS-SV-CLIENTE  TO WKS-SV-CLIENTE-FINAL                   
109000        ELSE                                                              
109100           MOVE WKS-SV-GRUPO    TO WKS-SV-CLIENTE-FINAL                   
109200        END-IF                                                            
109300        MOVE WKS-SV-UNIDAD      TO WKS-SV-UNIDAD-STR                      
109400        MOVE WKS-SV-SERVICIO    TO WKS-SV-SERVICIO-LIMPIO                 
109500        IF SV-CLAVE-INVALIDA OR SV-UNIDAD-INVALIDA                        
109600                              OR SV-SERVICIO-INVALIDO                     
109700           ADD 1 TO WKS-CT-RECHAZADOS-SV                                  
109800        ELSE                                                              
109900           PERFORM ACUMULA-TABLA-SV                                       
110000        END-IF                                                            
110100     END-IF                                                               
110200     PERFORM LEE-SVENTR.                                                  
110300 FILTRA-SV-UNA-E. EXIT.                                                   
110400                                                                          
110500 ACUMULA-TABLA-SV SECTION.                                                
110600     MOVE 0 TO WKS-SUBIND-SV                                              
110700     PERFORM BUSCA-CLAVE-SV VARYING WKS-SVA-IDX FROM 1 BY 1               
110800             UNTIL WKS-SVA-IDX > WKS-SVA-CANT OR WKS-SUBIND-SV            
110900               NOT = 0                                                    
111000     IF WKS-SUBIND-SV = 0 AND WKS-SVA-CANT < 300                          
111100        ADD 1 TO WKS-SVA-CANT                                             
111200        MOVE WKS-SVA-CANT TO WKS-SUBIND-SV                                
111300        MOVE WKS-SV-CLIENTE-FINAL   TO                                    
111400              WKS-SVA-CLIENTE-FINAL   (WKS-SUBIND-SV)                     
111500        MOVE WKS-SV-UNIDAD-STR      TO                                    
111600              WKS-SVA-UNIDAD-STR      (WKS-SUBIND-SV)                     
111700        MOVE WKS-SV-SERVICIO-LIMPIO TO                                    
111800              WKS-SVA-SERVICIO-LIMPIO (WKS-SUBIND-SV)                     
111900        MOVE WKS-SV-TIPO-PLANILLA   TO                                    
112000              WKS-SVA-COMPANIA        (WKS-SUBIND-SV)                     
112100        MOVE WKS-SV-NOMBRE-CLIENTE  TO                                    
112200              WKS-SVA-NOMBRE-CLIENTE  (WKS-SUBIND-SV)                     
112300        MOVE WKS-SV-NOMBRE-UNIDAD   TO                                    
112400              WKS-SVA-NOMBRE-UNIDAD   (WKS-SUBIND-SV)                     
112500        MOVE WKS-SV-NOMBRE-SERV     TO                                    
112600              WKS-SVA-NOMBRE-SERVICIO (WKS-SUBIND-SV)                     
112700        MOVE WKS-SV-ZONA            TO                                    
112800              WKS-SVA-ZONA            (WKS-SUBIND-SV)                     
112900        MOVE WKS-SV-MACROZONA       TO                                    
113000              WKS-SVA-MACROZONA       (WKS-SUBIND-SV)                     
113100        MOVE WKS-SV-GRUPO           TO                                    
113200              WKS-SVA-COD-GRUPO       (WKS-SUBIND-SV)                     
113300        MOVE WKS-SV-NOMBRE-GRUPO    TO                                    
113400              WKS-SVA-NOMBRE-GRUPO    (WKS-SUBIND-SV)                     
113500        MOVE WKS-SV-LIDER-ZONAL     TO                                    
113600              WKS-SVA-LIDER-ZONAL     (WKS-SUBIND-SV)                     
113700        MOVE WKS-SV-JEFE            TO                                    
113800              WKS-SVA-JEFE            (WKS-SUBIND-SV)                     
113900        MOVE WKS-SV-GERENTE         TO                                    
114000              WKS-SVA-GERENTE         (WKS-SUBIND-SV)                     
114100        MOVE WKS-SV-SECTOR          TO                                    
114200              WKS-SVA-SECTOR          (WKS-SUBIND-SV)                     
114300     END-IF                                                               
114400     IF WKS-SUBIND-SV NOT = 0                                             
114500        ADD WKS-SV-Q-REQUERIDO TO                                         
114600              WKS-SVA-Q-REQUERIDO (WKS-SUBIND-SV)                         
114700     END-IF.                                                              
114800 ACUMULA-TABLA-SV-E. EXIT.                                                
114900                                                                          
115000 BUSCA-CLAVE-SV SECTION.                                                  
115100     IF WKS-SUBIND-SV = 0                                                 
115200        IF WKS-SVA-CLIENTE-FINAL   (WKS-SVA-IDX) =                        
115300                                   WKS-SV-CLIENTE-FINAL   AND             
115400           WKS-SVA-UNIDAD-STR      (WKS-SVA-IDX) =                        
115500                                   WKS-SV-UNIDAD-STR       AND            
115600           WKS-SVA-SERVICIO-LIMPIO (WKS-SVA-IDX) =                        
115700                                   WKS-SV-SERVICIO-LIMPIO                 
115800           MOVE WKS-SVA-IDX TO WKS-SUBIND-SV                              
115900        END-IF                                                            
116000     END-IF.                                                              
116100 BUSCA-CLAVE-SV-E. EXIT.                                                  
116200                                                                          
116300 GRABA-SVGRUP-ORDENADO SECTION.                                           
116400     PERFORM GRABA-SVGRUP-ORDENADO-UNA                                    
116500             VARYING WKS-SVA-SALIDA FROM 1 BY 1                           
116600             UNTIL WKS-SVA-SALIDA > WKS-SVA-CANT.                         
116700 GRABA-SVGRUP-ORDENADO-E. EXIT.                                           
116800                                                                          
116900 GRABA-SVGRUP-ORDENADO-UNA SECTION.                                       
117000     MOVE 0           TO WKS-SVA-MENOR-POS                                
117100     MOVE HIGH-VALUES TO WKS-SVA-MENOR-CLAVE                              
117200     PERFORM BUSCA-MENOR-SV VARYING WKS-SVA-IDX FROM 1 BY 1               
117300             UNTIL WKS-SVA-IDX > WKS-SVA-CANT                             
117400     IF WKS-SVA-MENOR-POS NOT = 0                                         
117500        PERFORM ESCRIBE-SVGRUP                                            
117600        MOVE 1 TO WKS-SVA-USADA (WKS-SVA-MENOR-POS)                       
117700     END-IF.                                                              
117800 GRABA-SVGRUP-ORDENADO-UNA-E. EXIT.                                       
117900                                                                          
118000 BUSCA-MENOR-SV SECTION.                                                  
118100     IF WKS-SVA-USADA (WKS-SVA-IDX) = 0                                   
118200        IF WKS-SVA-CLAVE-R (WKS-SVA-IDX) < WKS-SVA-MENOR-CLAVE            
118300           MOVE WKS-SVA-IDX TO WKS-SVA-MENOR-POS                          
118400           MOVE WKS-SVA-CLAVE-R (WKS-SVA-IDX) TO                          
118500                WKS-SVA-MENOR-CLAVE                                       
118600        END-IF                                                            
118700     END-IF.                                                              
118800 BUSCA-MENOR-SV-E. EXIT.                                                  
118900                                                                          
119000 ESCRIBE-SVGRUP SECTION.                                                  
119100     INITIALIZE REG-SVGRUP                                                
119200     MOVE WKS-SVA-CLIENTE-FINAL   (WKS-SVA-MENOR-POS) TO                  
119300          SVG-CLIENTE-FINAL                                               
119400     MOVE WKS-SVA-UNIDAD-STR      (WKS-SVA-MENOR-POS) TO                  
119500          SVG-UNIDAD-STR                                                  
119600     MOVE WKS-SVA-SERVICIO-LIMPIO (WKS-SVA-MENOR-POS) TO                  
119700          SVG-SERVICIO-LIMPIO                                             
119800     MOVE WKS-SVA-Q-REQUERIDO     (WKS-SVA-MENOR-POS) TO                  
119900          SVG-PERSONAL-ESTIMADO                                           
120000     MOVE WKS-SVA-COMPANIA        (WKS-SVA-MENOR-POS) TO                  
120100          SVG-COMPANIA                                                    
120200     MOVE WKS-SVA-NOMBRE-CLIENTE  (WKS-SVA-MENOR-POS) TO                  
120300          SVG-NOMBRE-CLIENTE                                              
120400     MOVE WKS-SVA-NOMBRE-UNIDAD   (WKS-SVA-MENOR-POS) TO                  
120500          SVG-NOMBRE-UNIDAD                                               
120600     MOVE WKS-SVA-NOMBRE-SERVICIO (WKS-SVA-MENOR-POS) TO                  
120700          SVG-NOMBRE-SERVICIO                                             
120800     MOVE WKS-SVA-ZONA            (WKS-SVA-MENOR-POS) TO                  
120900          SVG-ZONA                                                        
121000     MOVE WKS-SVA-MACROZONA       (WKS-SVA-MENOR-POS) TO                  
121100          SVG-MACROZONA                                                   
121200     MOVE WKS-SVA-COD-GRUPO       (WKS-SVA-MENOR-POS) TO                  
121300          SVG-COD-GRUPO                                                   
121400     MOVE WKS-SVA-NOMBRE-GRUPO    (WKS-SVA-MENOR-POS) TO                  
121500          SVG-NOMBRE-GRUPO                                                
121600     MOVE WKS-SVA-LIDER-ZONAL     (WKS-SVA-MENOR-POS) TO                  
121700          SVG-LIDER-ZONAL                                                 
121800     MOVE WKS-SVA-JEFE            (WKS-SVA-MENOR-POS) TO                  
121900          SVG-JEFE                                                        
122000     MOVE WKS-SVA-GERENTE         (WKS-SVA-MENOR-POS) TO                  
122100          SVG-GERENTE                                                     
122200     MOVE WKS-SVA-SECTOR          (WKS-SVA-MENOR-POS) TO                  
122300          SVG-SECTOR                                                      
122400     WRITE REG-SVGRUP                                                     
122500     IF FS-SVGRUP = 0                                                     
122600        ADD 1 TO WKS-CT-GRUPOS-SV                                         
122700     ELSE                                                                 
122800        DISPLAY 'ERROR AL GRABAR SVGRUP, STATUS: ' FS-SVGRUP              
122900                UPON CONSOLE                                              
123000     END-IF.                                                              
123100 ESCRIBE-SVGRUP-E. EXIT.                                                  
123200******************************************************************        
123300*   REGLA 2 - CRUCE POR CLAVE COMPUESTA (BALANCED-LINE MATCH)    *        
123400******************************************************************        
123500 CRUZA-PA-SV SECTION.                                                     
123600     OPEN INPUT PAGRUP SVGRUP                                             
123700     IF FS-PAGRUP NOT EQUAL 0 AND 97                                      
123800        MOVE 'OPEN'   TO ACCION                                           
123900        MOVE SPACES   TO LLAVE                                            
124000        MOVE 'PAGRUP' TO ARCHIVO                                          
124100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
124200                              FS-PAGRUP, FSE-PAGRUP                       
124300        DISPLAY '>>> ALGO SALIO MAL AL REABRIR ARCHIVO PAGRUP <<<'        
124400                UPON CONSOLE                                              
124500        MOVE 91 TO RETURN-CODE                                            
124600        STOP RUN                                                          
124700     END-IF                                                               
124800     IF FS-SVGRUP NOT EQUAL 0 AND 97                                      
124900        MOVE 'OPEN'   TO ACCION                                           
125000        MOVE SPACES   TO LLAVE                                            
125100        MOVE 'SVGRUP' TO ARCHIVO                                          
125200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
125300                              FS-SVGRUP, FSE-SVGRUP                       
125400        DISPLAY '>>> ALGO SALIO MAL AL REABRIR ARCHIVO SVGRUP <<<'        
125500                UPON CONSOLE                                              
125600        MOVE 91 TO RETURN-CODE                                            
125700        STOP RUN                                                          
125800     END-IF                                                               
125900     MOVE 0 TO WKS-FIN-PAGRUP                                             
126000     MOVE 0 TO WKS-FIN-SVGRUP                                             
126100     PERFORM LEE-PAGRUP                                                   
126200     PERFORM LEE-SVGRUP                                                   
126300     PERFORM CRUZA-PA-SV-UNA UNTIL FIN-PAGRUP AND FIN-SVGRUP              
126400     CLOSE PAGRUP SVGRUP.                                                 
126500 CRUZA-PA-SV-E. EXIT.                                                     
126600                                                                          
126700 LEE-PAGRUP SECTION.                                                      
126800     READ PAGRUP                                                          
126900         AT END MOVE 1 TO WKS-FIN-PAGRUP                                  
127000     END-READ                                                             
127100     IF FIN-PAGRUP                                                        
127200        MOVE HIGH-VALUES TO WKS-CLAVE-PA                                  
127300     ELSE                                                                 
127400        MOVE PAG-CLIENTE-FINAL   TO WKS-CP-CLIENTE                        
127500        MOVE PAG-COD-UNID        TO WKS-CP-UNIDAD                         
127600        MOVE PAG-SERVICIO-LIMPIO TO WKS-CP-SERVICIO                       
127700     END-IF.                                                              
127800 LEE-PAGRUP-E. EXIT.                                                      
127900                                                                          
128000 LEE-SVGRUP SECTION.                                                      
128100     READ SVGRUP                                                          
128200         AT END MOVE 1 TO WKS-FIN-SVGRUP                                  
128300     END-READ                                                             
128400     IF FIN-SVGRUP                                                        
128500        MOVE HIGH-VALUES TO WKS-CLAVE-SV                                  
128600     ELSE                                                                 
128700        MOVE SVG-CLIENTE-FINAL   TO WKS-CS-CLIENTE                        
128800        MOVE SVG-UNIDAD-STR      TO WKS-CS-UNIDAD                         
128900        MOVE SVG-SERVICIO-LIMPIO TO WKS-CS-SERVICIO                       
129000     END-IF.                                                              
129100 LEE-SVGRUP-E. EXIT.                                                      
129200                                                                          
129300 CRUZA-PA-SV-UNA SECTION.                                                 
129400     IF WKS-CLAVE-PA = WKS-CLAVE-SV                                       
129500        PERFORM CALCULA-METRICAS-AMBOS                                    
129600        PERFORM ESCRIBE-RESULTADO                                         
129700        PERFORM LEE-PAGRUP                                                
129800        PERFORM LEE-SVGRUP                                                
129900     ELSE                                                                 
130000        IF WKS-CLAVE-PA < WKS-CLAVE-SV                                    
130100           PERFORM CALCULA-METRICAS-SOLO-PA                               
130200           PERFORM ESCRIBE-RESULTADO                                      
130300           PERFORM LEE-PAGRUP                                             
130400        ELSE                                                              
130500           PERFORM CALCULA-METRICAS-SOLO-SV                               
130600           PERFORM ESCRIBE-RESULTADO                                      
130700           PERFORM LEE-SVGRUP                                             
130800        END-IF                                                            
130900     END-IF.                                                              
131000 CRUZA-PA-SV-UNA-E. EXIT.                                                 
131100                                                                          
131200 CALCULA-METRICAS-AMBOS SECTION.                                          
131300     MOVE PAG-CLIENTE-FINAL   TO WKS-RA-CLIENTE                           
131400     MOVE PAG-COD-UNID        TO WKS-RA-UNIDAD                            
131500               WKS-RA-COD-UNID-PA                                         
131600     MOVE SVG-UNIDAD-STR      TO WKS-RA-UNIDAD-STR-SV                     
131700     MOVE PAG-SERVICIO-LIMPIO TO WKS-RA-SERVICIO                          
131800     MOVE PAG-PERSONAL-REAL   TO WKS-RA-REAL                              
131900     MOVE SVG-PERSONAL-ESTIMADO TO WKS-RA-ESTIMADO                        
132000     IF SVG-NOMBRE-CLIENTE NOT = SPACES                                   
132100        MOVE SVG-NOMBRE-CLIENTE TO WKS-RA-NOMBRE-CLIENTE                  
132200     ELSE                                                                 
132300        MOVE PAG-NOMBRE-CLIENTE TO WKS-RA-NOMBRE-CLIENTE                  
132400     END-IF                                                               
132500     IF SVG-NOMBRE-UNIDAD NOT = SPACES                                    
132600        MOVE SVG-NOMBRE-UNIDAD TO WKS-RA-NOMBRE-UNIDAD                    
132700     ELSE                                                                 
132800        MOVE PAG-NOMBRE-UNIDAD TO WKS-RA-NOMBRE-UNIDAD                    
132900     END-IF                                                               
133000     IF SVG-NOMBRE-SERVICIO NOT = SPACES                                  
133100        MOVE SVG-NOMBRE-SERVICIO TO WKS-RA-NOMBRE-SERVICIO                
133200     ELSE                                                                 
133300        MOVE PAG-NOMBRE-SERVICIO TO WKS-RA-NOMBRE-SERVICIO                
133400     END-IF                                                               
133500     MOVE SVG-ZONA            TO WKS-RA-ZONA                              
133600     MOVE SVG-MACROZONA       TO WKS-RA-MACROZONA                         
133700     PERFORM CALCULA-METRICAS-COMUNES.                                    
133800 CALCULA-METRICAS-AMBOS-E. EXIT.                                          
133900                                                                          
134000 CALCULA-METRICAS-SOLO-PA SECTION.                                        
134100     MOVE PAG-CLIENTE-FINAL   TO WKS-RA-CLIENTE                           
134200     MOVE PAG-COD-UNID        TO WKS-RA-UNIDAD                            
134300               WKS-RA-COD-UNID-PA                                         
134400     MOVE SPACES              TO WKS-RA-UNIDAD-STR-SV                     
134500     MOVE PAG-SERVICIO-LIMPIO TO WKS-RA-SERVICIO                          
134600     MOVE PAG-PERSONAL-REAL   TO WKS-RA-REAL                              
134700     MOVE ZERO                TO WKS-RA-ESTIMADO                          
134800     MOVE PAG-NOMBRE-CLIENTE  TO WKS-RA-NOMBRE-CLIENTE                    
134900     MOVE PAG-NOMBRE-UNIDAD   TO WKS-RA-NOMBRE-UNIDAD                     
135000     MOVE PAG-NOMBRE-SERVICIO TO WKS-RA-NOMBRE-SERVICIO                   
135100     MOVE SPACES              TO WKS-RA-ZONA WKS-RA-MACROZONA             
135200     PERFORM CALCULA-METRICAS-COMUNES.                                    
135300 CALCULA-METRICAS-SOLO-PA-E. EXIT.                                        
135400                                                                          
135500 CALCULA-METRICAS-SOLO-SV SECTION.                                        
135600     MOVE SVG-CLIENTE-FINAL   TO WKS-RA-CLIENTE                           
135700     MOVE SVG-UNIDAD-STR      TO WKS-RA-UNIDAD                            
135800               WKS-RA-UNIDAD-STR-SV                                       
135900     MOVE SPACES              TO WKS-RA-COD-UNID-PA                       
136000     MOVE SVG-SERVICIO-LIMPIO TO WKS-RA-SERVICIO                          
136100     MOVE ZERO                TO WKS-RA-REAL                              
136200     MOVE SVG-PERSONAL-ESTIMADO TO WKS-RA-ESTIMADO                        
136300     MOVE SVG-NOMBRE-CLIENTE  TO WKS-RA-NOMBRE-CLIENTE                    
136400     MOVE SVG-NOMBRE-UNIDAD   TO WKS-RA-NOMBRE-UNIDAD                     
136500     MOVE SVG-NOMBRE-SERVICIO TO WKS-RA-NOMBRE-SERVICIO                   
136600     MOVE SVG-ZONA            TO WKS-RA-ZONA                              
136700     MOVE SVG-MACROZONA       TO WKS-RA-MACROZONA                         
136800     PERFORM CALCULA-METRICAS-COMUNES.                                    
136900 CALCULA-METRICAS-SOLO-SV-E. EXIT.                                        
137000                                                                          
137100******************************************************************        
137200*   REGLA 3 - DIFERENCIA, COBERTURA Y ESTADO (METRICS-CALC)      *        
137300******************************************************************        
137400 CALCULA-METRICAS-COMUNES SECTION.                                        
137500     IF WKS-RA-NOMBRE-CLIENTE = SPACES                                    
137600        MOVE WKS-RA-CLIENTE  TO WKS-RA-NOMBRE-CLIENTE                     
137700     END-IF                                                               
137800     IF WKS-RA-NOMBRE-UNIDAD = SPACES                                     
137900        MOVE WKS-RA-UNIDAD   TO WKS-RA-NOMBRE-UNIDAD                      
138000     END-IF                                                               
138100     IF WKS-RA-NOMBRE-SERVICIO = SPACES                                   
138200        MOVE WKS-RA-SERVICIO TO WKS-RA-NOMBRE-SERVICIO                    
138300     END-IF                                                               
138400     MOVE WKS-RA-REAL     TO WKS-MT-REAL                                  
138500     MOVE WKS-RA-ESTIMADO TO WKS-MT-ESTIMADO                              
138600     COMPUTE WKS-MT-DIFERENCIA ROUNDED = WKS-RA-REAL -                    
138700               WKS-RA-ESTIMADO                                            
138800     IF WKS-RA-ESTIMADO > 0                                               
138900        COMPUTE WKS-MT-COBERTURA ROUNDED =                                
139000                (WKS-RA-REAL / WKS-RA-ESTIMADO) * 100                     
139100     ELSE                                                                 
139200        MOVE ZERO TO WKS-MT-COBERTURA                                     
139300     END-IF                                                               
139400     IF WKS-RA-REAL = 0 AND WKS-RA-ESTIMADO = 0                           
139500        MOVE 'SIN_DATOS'      TO WKS-MT-ESTADO                            
139600     ELSE                                                                 
139700        IF WKS-RA-REAL = 0                                                
139800           MOVE 'SIN_PERSONAL'   TO WKS-MT-ESTADO                         
139900        ELSE                                                              
140000           IF WKS-RA-ESTIMADO = 0                                         
140100              MOVE 'NO_PLANIFICADO' TO WKS-MT-ESTADO                      
140200           ELSE                                                           
140300              IF WKS-RA-REAL = WKS-RA-ESTIMADO                            
140400                 MOVE 'EXACTO'      TO WKS-MT-ESTADO                      
140500              ELSE                                                        
140600                 IF WKS-RA-REAL > WKS-RA-ESTIMADO                         
140700                    MOVE 'SOBRECARGA' TO WKS-MT-ESTADO                    
140800                 ELSE                                                     
140900                    MOVE 'FALTA'      TO WKS-MT-ESTADO                    
141000                 END-IF                                                   
141100              END-IF                                                      
141200           END-IF                                                         
141300        END-IF                                                            
141400     END-IF.                                                              
141500 CALCULA-METRICAS-COMUNES-E. EXIT.                                        
141600                                                                          
141700*    22/03/2016 RQCH - RES-CLAVE SE ARMABA CON DELIMITED BY SIZE,         
141800*    QUE COPIABA LOS 10 BYTES COMPLETOS DE CADA CAMPO (CON LOS            
141900*    ESPACIOS DE RELLENO A LA DERECHA) EN VEZ DEL VALOR RECORTADO         
142000*    QUE PIDE LA CLAVE COMPUESTA. AHORA SE ARMA CON DELIMITED BY          
142100*    SPACE SOBRE WKS-CLAVE-RESULTADO (CAMPO DE TRABAJO QUE HABIA          
142200*    QUEDADO DECLARADO SIN USAR) Y DE AHI SE PASA A RES-CLAVE.            
142300*    REQ. AUDITORIA NO. 1219.                                             
142400 ESCRIBE-RESULTADO SECTION.                                               
142500     INITIALIZE REG-PVRSAL                                                
142600     MOVE SPACES TO WKS-CLAVE-RESULTADO                                   
142700     STRING WKS-RA-CLIENTE  DELIMITED BY SPACE                            
142800            '_'             DELIMITED BY SIZE                             
142900            WKS-RA-UNIDAD   DELIMITED BY SPACE                            
143000            '_'             DELIMITED BY SIZE                             
143100            WKS-RA-SERVICIO DELIMITED BY SPACE                            
143200         INTO WKS-CLAVE-RESULTADO                                         
143300     END-STRING                                                           
143400     MOVE WKS-CLAVE-RESULTADO  TO RES-CLAVE                               
143500     MOVE WKS-RA-CLIENTE       TO RES-CLIENTE-FINAL                       
143600     MOVE WKS-RA-COD-UNID-PA   TO RES-COD-UNID                            
143700     MOVE WKS-RA-UNIDAD-STR-SV TO RES-UNIDAD-STR                          
143800     MOVE WKS-RA-SERVICIO      TO RES-SERVICIO-LIMPIO                     
143900     MOVE WKS-MT-REAL          TO RES-PERSONAL-REAL                       
144000     MOVE WKS-MT-ESTIMADO      TO RES-PERSONAL-ESTIMADO                   
144100     MOVE WKS-MT-DIFERENCIA    TO RES-DIFERENCIA                          
144200     MOVE WKS-MT-COBERTURA     TO RES-COBERTURA-PCT                       
144300     MOVE WKS-MT-ESTADO        TO RES-ESTADO                              
144400     MOVE WKS-RA-NOMBRE-CLIENTE  TO RES-NOMBRE-CLIENTE                    
144500     MOVE WKS-RA-NOMBRE-UNIDAD   TO RES-NOMBRE-UNIDAD                     
144600     MOVE WKS-RA-NOMBRE-SERVICIO TO RES-NOMBRE-SERVICIO                   
144700     MOVE WKS-RA-ZONA          TO RES-ZONA                                
144800     MOVE WKS-RA-MACROZONA     TO RES-MACROZONA                           
144900     WRITE REG-PVRSAL                                                     
145000     IF FS-PVRSAL = 0                                                     
145100        ADD 1 TO WKS-CT-RESULTADOS                                        
145200     ELSE                                                                 
145300        DISPLAY 'ERROR AL GRABAR PVRSAL, STATUS: ' FS-PVRSAL              
145400                UPON CONSOLE                                              
145500     END-IF.                                                              
145600 ESCRIBE-RESULTADO-E. EXIT.                                               
145700******************************************************************        
145800*   REGLA 4 - SEGUNDA PASADA SOBRE PVRSAL (INVESTIGATOR/RESUMEN) *        
145900******************************************************************        
146000 REPASA-RESULTADOS SECTION.                                               
146100     CLOSE PVRSAL                                                         
146200     OPEN INPUT PVRSAL                                                    
146300     IF FS-PVRSAL NOT EQUAL 0 AND 97                                      
146400        MOVE 'OPEN'   TO ACCION                                           
146500        MOVE SPACES   TO LLAVE                                            
146600        MOVE 'PVRSAL' TO ARCHIVO                                          
146700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
146800                              FS-PVRSAL, FSE-PVRSAL                       
146900        DISPLAY '>>> ALGO SALIO MAL AL REABRIR ARCHIVO PVRSAL <<<'        
147000                UPON CONSOLE                                              
147100        MOVE 91 TO RETURN-CODE                                            
147200        STOP RUN                                                          
147300     END-IF                                                               
147400     MOVE 0 TO WKS-FIN-PVRSAL                                             
147500     PERFORM LEE-PVRSAL                                                   
147600     PERFORM REPASA-RESULTADOS-UNA UNTIL FIN-PVRSAL                       
147700     CLOSE PVRSAL FALTASV FALTAPA.                                        
147800 REPASA-RESULTADOS-E. EXIT.                                               
147900                                                                          
148000 LEE-PVRSAL SECTION.                                                      
148100     READ PVRSAL                                                          
148200         AT END MOVE 1 TO WKS-FIN-PVRSAL                                  
148300     END-READ.                                                            
148400 LEE-PVRSAL-E. EXIT.                                                      
148500                                                                          
148600 REPASA-RESULTADOS-UNA SECTION.                                           
148700     PERFORM INVESTIGA-ANTAPACCAY                                         
148800     PERFORM ACUMULA-FALTANTES                                            
148900     PERFORM ACUMULA-RESUMEN                                              
149000     PERFORM LEE-PVRSAL.                                                  
149100 REPASA-RESULTADOS-UNA-E. EXIT.                                           
149200******************************************************************        
149300*        REGLA 5 - INVESTIGACION DEL CLIENTE ANTAPACCAY          *        
149400******************************************************************        
149500 INVESTIGA-ANTAPACCAY SECTION.                                            
149600     IF RES-ES-ANTAPACCAY                                                 
149700        ADD 1 TO WKS-IA-TOTAL                                             
149800        IF RES-PERSONAL-REAL > 0                                          
149900           ADD 1 TO WKS-IA-CON-REAL                                       
150000        END-IF                                                            
150100        IF RES-PERSONAL-ESTIMADO > 0                                      
150200           ADD 1 TO WKS-IA-CON-ESTIMADO                                   
150300        END-IF                                                            
150400        IF RES-PERSONAL-REAL = 0 AND RES-PERSONAL-ESTIMADO = 0            
150500           ADD 1 TO WKS-IA-SIN-DATOS                                      
150600        END-IF                                                            
150700        IF RES-PA-ES-UNIDAD-22799 OR RES-SV-ES-UNIDAD-22799               
150800           MOVE 1 TO WKS-IA-TIENE-UNIDAD-22799                            
150900           IF WKS-U22-CANT < 50                                           
151000              ADD 1 TO WKS-U22-CANT                                       
151100              MOVE RES-CLIENTE-FINAL     TO                               
151200                            WKS-U22-CLIENTE (WKS-U22-CANT)                
151300*             22/03/2016 RQCH - RES-COD-UNID VIENE EN BLANCO              
151400*             CUANDO LA BANDERA 22799 SALIO POR EL LADO SV                
151500*             (RES-SV-ES-UNIDAD-22799); EN ESE CASO SE TOMA               
151600*             RES-UNIDAD-STR PARA QUE LA UNIDAD IMPRESA NO                
151700*             QUEDE VACIA. REQ. AUDITORIA NO. 1183.                       
151800              IF RES-COD-UNID NOT = SPACES                                
151900                 MOVE RES-COD-UNID       TO                               
152000                            WKS-U22-UNIDAD (WKS-U22-CANT)                 
152100              ELSE                                                        
152200                 MOVE RES-UNIDAD-STR     TO                               
152300                            WKS-U22-UNIDAD (WKS-U22-CANT)                 
152400              END-IF                                                      
152500              MOVE RES-SERVICIO-LIMPIO   TO                               
152600                            WKS-U22-SERVICIO (WKS-U22-CANT)               
152700              MOVE RES-PERSONAL-REAL     TO                               
152800                            WKS-U22-REAL (WKS-U22-CANT)                   
152900              MOVE RES-PERSONAL-ESTIMADO TO                               
153000                            WKS-U22-ESTIMADO (WKS-U22-CANT)               
153100              MOVE RES-ESTADO            TO                               
153200                            WKS-U22-ESTADO (WKS-U22-CANT)                 
153300           END-IF                                                         
153400        END-IF                                                            
153500     END-IF.                                                              
153600 INVESTIGA-ANTAPACCAY-E. EXIT.                                            
153700******************************************************************        
153800*    REGLA 6 - FALTANTES EN SV Y FALTANTES EN PA (INVESTIGATOR)  *        
153900******************************************************************        
154000 ACUMULA-FALTANTES SECTION.                                               
154100     IF RES-PERSONAL-REAL > 0 AND RES-PERSONAL-ESTIMADO = 0               
154200        INITIALIZE REG-FALTASV                                            
154300        MOVE RES-CLIENTE-FINAL     TO FSV-CLIENTE-FINAL                   
154400        MOVE RES-COD-UNID          TO FSV-UNIDAD                          
154500        MOVE RES-SERVICIO-LIMPIO   TO FSV-SERVICIO                        
154600        MOVE RES-PERSONAL-REAL     TO FSV-PERSONAL-REAL                   
154700        MOVE RES-ESTADO            TO FSV-ESTADO                          
154800        WRITE REG-FALTASV                                                 
154900        IF FS-FALTASV = 0                                                 
155000           ADD 1 TO WKS-CO-FALTAN-SV                                      
155100        ELSE                                                              
155200           DISPLAY 'ERROR AL GRABAR FALTASV, STATUS: ' FS-FALTASV         
155300                   UPON CONSOLE                                           
155400        END-IF                                                            
155500     END-IF                                                               
155600     IF RES-PERSONAL-REAL = 0 AND RES-PERSONAL-ESTIMADO > 0               
155700        INITIALIZE REG-FALTAPA                                            
155800        MOVE RES-CLIENTE-FINAL     TO FPA-CLIENTE-FINAL                   
155900        MOVE RES-UNIDAD-STR        TO FPA-UNIDAD                          
156000        MOVE RES-SERVICIO-LIMPIO   TO FPA-SERVICIO                        
156100        MOVE RES-PERSONAL-ESTIMADO TO FPA-PERSONAL-ESTIMADO               
156200        MOVE RES-ESTADO            TO FPA-ESTADO                          
156300        WRITE REG-FALTAPA                                                 
156400        IF FS-FALTAPA = 0                                                 
156500           ADD 1 TO WKS-CO-FALTAN-PA                                      
156600        ELSE                                                              
156700           DISPLAY 'ERROR AL GRABAR FALTAPA, STATUS: ' FS-FALTAPA         
156800                   UPON CONSOLE                                           
156900        END-IF                                                            
157000     END-IF.                                                              
157100 ACUMULA-FALTANTES-E. EXIT.                                               
157200******************************************************************        
157300*  REGLA 7 - TOTALES, POR ESTADO Y TOP-10 (SUMMARY-METRICS)      *        
157400******************************************************************        
157500 ACUMULA-RESUMEN SECTION.                                                 
157600     ADD 1 TO WKS-CO-TOTAL                                                
157700     ADD 1 TO WKS-RG-TOTAL-SERVICIOS                                      
157800     ADD RES-PERSONAL-REAL     TO WKS-RG-TOTAL-PA                         
157900     ADD RES-PERSONAL-ESTIMADO TO WKS-RG-TOTAL-SV                         
158000     IF RES-PERSONAL-REAL > 0 AND RES-PERSONAL-ESTIMADO > 0               
158100        ADD 1 TO WKS-RG-COINCIDENCIAS                                     
158200        ADD 1 TO WKS-CO-COMPLETOS                                         
158300     END-IF                                                               
158400     IF RES-PERSONAL-REAL = 0 AND RES-PERSONAL-ESTIMADO = 0               
158500        ADD 1 TO WKS-CO-SIN-DATOS                                         
158600     END-IF                                                               
158700     PERFORM ACUMULA-POR-ESTADO                                           
158800     PERFORM ACUMULA-POR-CLIENTE                                          
158900     PERFORM ACUMULA-POR-UNIDAD                                           
159000     PERFORM ACUMULA-POR-SERVICIO.                                        
159100 ACUMULA-RESUMEN-E. EXIT.                                                 
159200                                                                          
159300 ACUMULA-POR-ESTADO SECTION.                                              
159400     MOVE 0 TO WKS-SUBIND-TABLA                                           
159500     PERFORM BUSCA-ESTADO VARYING WKS-TE-IDX FROM 1 BY 1                  
159600             UNTIL WKS-TE-IDX > WKS-TE-CANT OR WKS-SUBIND-TABLA           
159700               NOT = 0                                                    
159800     IF WKS-SUBIND-TABLA = 0 AND WKS-TE-CANT < 6                          
159900        ADD 1 TO WKS-TE-CANT                                              
160000        MOVE WKS-TE-CANT TO WKS-SUBIND-TABLA                              
160100        MOVE RES-ESTADO  TO WKS-TE-NOMBRE (WKS-SUBIND-TABLA)              
160200     END-IF                                                               
160300     IF WKS-SUBIND-TABLA NOT = 0                                          
160400        ADD RES-PERSONAL-REAL     TO WKS-TE-SUMA-PA                       
160500               (WKS-SUBIND-TABLA)                                         
160600        ADD RES-PERSONAL-ESTIMADO TO WKS-TE-SUMA-SV                       
160700               (WKS-SUBIND-TABLA)                                         
160800        ADD 1                     TO WKS-TE-CANT-REG                      
160900               (WKS-SUBIND-TABLA)                                         
161000     END-IF.                                                              
161100 ACUMULA-POR-ESTADO-E. EXIT.                                              
161200                                                                          
161300 BUSCA-ESTADO SECTION.                                                    
161400     IF WKS-SUBIND-TABLA = 0                                              
161500        IF WKS-TE-NOMBRE (WKS-TE-IDX) = RES-ESTADO                        
161600           MOVE WKS-TE-IDX TO WKS-SUBIND-TABLA                            
161700        END-IF                                                            
161800     END-IF.                                                              
161900 BUSCA-ESTADO-E. EXIT.                                                    
162000                                                                          
162100 ACUMULA-POR-CLIENTE SECTION.                                             
162200     MOVE 0 TO WKS-SUBIND-TABLA                                           
162300     PERFORM BUSCA-CLIENTE VARYING WKS-TC-IDX FROM 1 BY 1                 
162400             UNTIL WKS-TC-IDX > WKS-TC-CANT OR WKS-SUBIND-TABLA           
162500               NOT = 0                                                    
162600     IF WKS-SUBIND-TABLA = 0 AND WKS-TC-CANT < 300                        
162700        ADD 1 TO WKS-TC-CANT                                              
162800        MOVE WKS-TC-CANT        TO WKS-SUBIND-TABLA                       
162900        MOVE RES-CLIENTE-FINAL  TO WKS-TC-CODIGO                          
163000               (WKS-SUBIND-TABLA)                                         
163100        MOVE RES-NOMBRE-CLIENTE TO WKS-TC-NOMBRE                          
163200               (WKS-SUBIND-TABLA)                                         
163300     END-IF                                                               
163400     IF WKS-SUBIND-TABLA NOT = 0                                          
163500        ADD RES-PERSONAL-REAL     TO WKS-TC-SUMA-PA                       
163600               (WKS-SUBIND-TABLA)                                         
163700        ADD RES-PERSONAL-ESTIMADO TO WKS-TC-SUMA-SV                       
163800               (WKS-SUBIND-TABLA)                                         
163900        COMPUTE WKS-TC-DIFERENCIA (WKS-SUBIND-TABLA) =                    
164000                WKS-TC-SUMA-PA    (WKS-SUBIND-TABLA) -                    
164100                WKS-TC-SUMA-SV    (WKS-SUBIND-TABLA)                      
164200        IF RES-PERSONAL-REAL > 0 OR RES-PERSONAL-ESTIMADO > 0             
164300           ADD 1 TO WKS-TC-CANT-SERV (WKS-SUBIND-TABLA)                   
164400        END-IF                                                            
164500     END-IF.                                                              
164600 ACUMULA-POR-CLIENTE-E. EXIT.                                             
164700                                                                          
164800 BUSCA-CLIENTE SECTION.                                                   
164900     IF WKS-SUBIND-TABLA = 0                                              
165000        IF WKS-TC-CODIGO (WKS-TC-IDX) = RES-CLIENTE-FINAL                 
165100           MOVE WKS-TC-IDX TO WKS-SUBIND-TABLA                            
165200        END-IF                                                            
165300     END-IF.                                                              
165400 BUSCA-CLIENTE-E. EXIT.                                                   
165500                                                                          
165600 ACUMULA-POR-UNIDAD SECTION.                                              
165700     IF RES-UNIDAD-STR NOT = SPACES                                       
165800        MOVE RES-UNIDAD-STR TO WKS-UNIDAD-CLAVE                           
165900     ELSE                                                                 
166000        MOVE RES-COD-UNID   TO WKS-UNIDAD-CLAVE                           
166100     END-IF                                                               
166200     MOVE 0 TO WKS-SUBIND-TABLA                                           
166300     PERFORM BUSCA-UNIDAD VARYING WKS-TU-IDX FROM 1 BY 1                  
166400             UNTIL WKS-TU-IDX > WKS-TU-CANT OR WKS-SUBIND-TABLA           
166500               NOT = 0                                                    
166600     IF WKS-SUBIND-TABLA = 0 AND WKS-TU-CANT < 300                        
166700        ADD 1 TO WKS-TU-CANT                                              
166800        MOVE WKS-TU-CANT       TO WKS-SUBIND-TABLA                        
166900        MOVE WKS-UNIDAD-CLAVE  TO WKS-TU-CODIGO (WKS-SUBIND-TABLA)        
167000        MOVE RES-NOMBRE-UNIDAD TO WKS-TU-NOMBRE (WKS-SUBIND-TABLA)        
167100     END-IF                                                               
167200     IF WKS-SUBIND-TABLA NOT = 0                                          
167300        ADD RES-PERSONAL-REAL     TO WKS-TU-SUMA-PA                       
167400               (WKS-SUBIND-TABLA)                                         
167500        ADD RES-PERSONAL-ESTIMADO TO WKS-TU-SUMA-SV                       
167600               (WKS-SUBIND-TABLA)                                         
167700        COMPUTE WKS-TU-DIFERENCIA (WKS-SUBIND-TABLA) =                    
167800                WKS-TU-SUMA-PA    (WKS-SUBIND-TABLA) -                    
167900                WKS-TU-SUMA-SV    (WKS-SUBIND-TABLA)                      
168000        IF RES-PERSONAL-REAL > 0 OR RES-PERSONAL-ESTIMADO > 0             
168100           ADD 1 TO WKS-TU-CANT-SERV (WKS-SUBIND-TABLA)                   
168200        END-IF                                                            
168300     END-IF.                                                              
168400 ACUMULA-POR-UNIDAD-E. EXIT.                                              
168500                                                                          
168600 BUSCA-UNIDAD SECTION.                                                    
168700     IF WKS-SUBIND-TABLA = 0                                              
168800        IF WKS-TU-CODIGO (WKS-TU-IDX) = WKS-UNIDAD-CLAVE                  
168900           MOVE WKS-TU-IDX TO WKS-SUBIND-TABLA                            
169000        END-IF                                                            
169100     END-IF.                                                              
169200 BUSCA-UNIDAD-E. EXIT.                                                    
169300                                                                          
169400 ACUMULA-POR-SERVICIO SECTION.                                            
169500     MOVE 0 TO WKS-SUBIND-TABLA                                           
169600     PERFORM BUSCA-SERVICIO VARYING WKS-TS-IDX FROM 1 BY 1                
169700             UNTIL WKS-TS-IDX > WKS-TS-CANT OR WKS-SUBIND-TABLA           
169800               NOT = 0                                                    
169900     IF WKS-SUBIND-TABLA = 0 AND WKS-TS-CANT < 300                        
170000        ADD 1 TO WKS-TS-CANT                                              
170100        MOVE WKS-TS-CANT          TO WKS-SUBIND-TABLA                     
170200        MOVE RES-SERVICIO-LIMPIO  TO WKS-TS-CODIGO                        
170300               (WKS-SUBIND-TABLA)                                         
170400        MOVE RES-NOMBRE-SERVICIO  TO WKS-TS-NOMBRE                        
170500               (WKS-SUBIND-TABLA)                                         
170600     END-IF                                                               
170700     IF WKS-SUBIND-TABLA NOT = 0                                          
170800        ADD RES-PERSONAL-REAL     TO WKS-TS-SUMA-PA                       
170900               (WKS-SUBIND-TABLA)                                         
171000        ADD RES-PERSONAL-ESTIMADO TO WKS-TS-SUMA-SV                       
171100               (WKS-SUBIND-TABLA)                                         
171200        COMPUTE WKS-TS-DIFERENCIA (WKS-SUBIND-TABLA) =                    
171300                WKS-TS-SUMA-PA    (WKS-SUBIND-TABLA) -                    
171400                WKS-TS-SUMA-SV    (WKS-SUBIND-TABLA)                      
171500        IF RES-PERSONAL-REAL > 0 OR RES-PERSONAL-ESTIMADO > 0             
171600           ADD 1 TO WKS-TS-CANT-SERV (WKS-SUBIND-TABLA)                   
171700        END-IF                                                            
171800     END-IF.                                                              
171900 ACUMULA-POR-SERVICIO-E. EXIT.                                            
172000                                                                          
172100 BUSCA-SERVICIO SECTION.                                                  
172200     IF WKS-SUBIND-TABLA = 0                                              
172300        IF WKS-TS-CODIGO (WKS-TS-IDX) = RES-SERVICIO-LIMPIO               
172400           MOVE WKS-TS-IDX TO WKS-SUBIND-TABLA                            
172500        END-IF                                                            
172600     END-IF.                                                              
172700 BUSCA-SERVICIO-E. EXIT.                                                  
172800******************************************************************        
172900*   REGLA 8 - ORDEN DEL TOP-10 POR CLIENTE/UNIDAD/SERVICIO       *        
173000*             Y DEL RESUMEN POR ESTADO (SUMMARY-METRICS)         *        
173100******************************************************************        
173200 ORDENA-TOP10 SECTION.                                                    
173300     PERFORM ORDENA-TOP10-CLIENTES                                        
173400     PERFORM ORDENA-TOP10-UNIDADES                                        
173500     PERFORM ORDENA-TOP10-SERVICIOS                                       
173600     PERFORM ORDENA-ESTADOS-POR-CANTIDAD                                  
173700     PERFORM CALCULA-RESUMEN-FINAL.                                       
173800 ORDENA-TOP10-E. EXIT.                                                    
173900                                                                          
174000 ORDENA-TOP10-CLIENTES SECTION.                                           
174100     MOVE 0 TO WKS-T10C-CANT                                              
174200     PERFORM ORDENA-TOP10-CLIENTES-UNA                                    
174300             VARYING WKS-CMP-VUELTA FROM 1 BY 1                           
174400             UNTIL WKS-CMP-VUELTA > 10 OR WKS-CMP-VUELTA >                
174500               WKS-TC-CANT.                                               
174600 ORDENA-TOP10-CLIENTES-E. EXIT.                                           
174700                                                                          
174800 ORDENA-TOP10-CLIENTES-UNA SECTION.                                       
174900     MOVE 0 TO WKS-CMP-MEJOR-POS                                          
175000     PERFORM BUSCA-MEJOR-CLIENTE VARYING WKS-TC-IDX FROM 1 BY 1           
175100             UNTIL WKS-TC-IDX > WKS-TC-CANT                               
175200     IF WKS-CMP-MEJOR-POS NOT = 0                                         
175300        ADD 1 TO WKS-T10C-CANT                                            
175400        MOVE WKS-CMP-MEJOR-POS TO WKS-T10C-POS (WKS-T10C-CANT)            
175500        MOVE 1                 TO WKS-TC-USADA (WKS-CMP-MEJOR-POS)        
175600     END-IF.                                                              
175700 ORDENA-TOP10-CLIENTES-UNA-E. EXIT.                                       
175800                                                                          
175900 BUSCA-MEJOR-CLIENTE SECTION.                                             
176000     IF WKS-TC-USADA (WKS-TC-IDX) = 0                                     
176100        IF WKS-CMP-MEJOR-POS = 0                                          
176200           MOVE WKS-TC-IDX                  TO WKS-CMP-MEJOR-POS          
176300           MOVE WKS-TC-SUMA-PA (WKS-TC-IDX) TO WKS-CMP-MEJOR-VALOR        
176400        ELSE                                                              
176500           IF WKS-TC-SUMA-PA (WKS-TC-IDX) > WKS-CMP-MEJOR-VALOR           
176600              MOVE WKS-TC-IDX                  TO                         
176700               WKS-CMP-MEJOR-POS                                          
176800              MOVE WKS-TC-SUMA-PA (WKS-TC-IDX) TO                         
176900               WKS-CMP-MEJOR-VALOR                                        
177000           END-IF                                                         
177100        END-IF                                                            
177200     END-IF.                                                              
177300 BUSCA-MEJOR-CLIENTE-E. EXIT.                                             
177400                                                                          
177500 ORDENA-TOP10-UNIDADES SECTION.                                           
177600     MOVE 0 TO WKS-T10U-CANT                                              
177700     PERFORM ORDENA-TOP10-UNIDADES-UNA                                    
177800             VARYING WKS-CMP-VUELTA FROM 1 BY 1                           
177900             UNTIL WKS-CMP-VUELTA > 10 OR WKS-CMP-VUELTA >                
178000               WKS-TU-CANT.                                               
178100 ORDENA-TOP10-UNIDADES-E. EXIT.                                           
178200                                                                          
178300 ORDENA-TOP10-UNIDADES-UNA SECTION.                                       
178400     MOVE 0 TO WKS-CMP-MEJOR-POS                                          
178500     PERFORM BUSCA-MEJOR-UNIDAD VARYING WKS-TU-IDX FROM 1 BY 1            
178600             UNTIL WKS-TU-IDX > WKS-TU-CANT                               
178700     IF WKS-CMP-MEJOR-POS NOT = 0                                         
178800        ADD 1 TO WKS-T10U-CANT                                            
178900        MOVE WKS-CMP-MEJOR-POS TO WKS-T10U-POS (WKS-T10U-CANT)            
179000        MOVE 1                 TO WKS-TU-USADA (WKS-CMP-MEJOR-POS)        
179100     END-IF.                                                              
179200 ORDENA-TOP10-UNIDADES-UNA-E. EXIT.                                       
179300                                                                          
179400 BUSCA-MEJOR-UNIDAD SECTION.                                              
179500     IF WKS-TU-USADA (WKS-TU-IDX) = 0                                     
179600        IF WKS-CMP-MEJOR-POS = 0                                          
179700           MOVE WKS-TU-IDX                  TO WKS-CMP-MEJOR-POS          
179800           MOVE WKS-TU-SUMA-PA (WKS-TU-IDX) TO WKS-CMP-MEJOR-VALOR        
179900        ELSE                                                              
180000           IF WKS-TU-SUMA-PA (WKS-TU-IDX) > WKS-CMP-MEJOR-VALOR           
180100              MOVE WKS-TU-IDX                  TO                         
180200               WKS-CMP-MEJOR-POS                                          
180300              MOVE WKS-TU-SUMA-PA (WKS-TU-IDX) TO                         
180400               WKS-CMP-MEJOR-VALOR                                        
180500           END-IF                                                         
180600        END-IF                                                            
180700     END-IF.                                                              
180800 BUSCA-MEJOR-UNIDAD-E. EXIT.                                              
180900                                                                          
181000 ORDENA-TOP10-SERVICIOS SECTION.                                          
181100     MOVE 0 TO WKS-T10S-CANT                                              
181200     PERFORM ORDENA-TOP10-SERVICIOS-UNA                                   
181300             VARYING WKS-CMP-VUELTA FROM 1 BY 1                           
181400             UNTIL WKS-CMP-VUELTA > 10 OR WKS-CMP-VUELTA >                
181500               WKS-TS-CANT.                                               
181600 ORDENA-TOP10-SERVICIOS-E. EXIT.                                          
181700                                                                          
181800 ORDENA-TOP10-SERVICIOS-UNA SECTION.                                      
181900     MOVE 0 TO WKS-CMP-MEJOR-POS                                          
182000     PERFORM BUSCA-MEJOR-SERVICIO VARYING WKS-TS-IDX FROM 1 BY 1          
182100             UNTIL WKS-TS-IDX > WKS-TS-CANT                               
182200     IF WKS-CMP-MEJOR-POS NOT = 0                                         
182300        ADD 1 TO WKS-T10S-CANT                                            
182400        MOVE WKS-CMP-MEJOR-POS TO WKS-T10S-POS (WKS-T10S-CANT)            
182500        MOVE 1                 TO WKS-TS-USADA (WKS-CMP-MEJOR-POS)        
182600     END-IF.                                                              
182700 ORDENA-TOP10-SERVICIOS-UNA-E. EXIT.                                      
182800                                                                          
182900 BUSCA-MEJOR-SERVICIO SECTION.                                            
183000     IF WKS-TS-USADA (WKS-TS-IDX) = 0                                     
183100        IF WKS-CMP-MEJOR-POS = 0                                          
183200           MOVE WKS-TS-IDX                  TO WKS-CMP-MEJOR-POS          
183300           MOVE WKS-TS-SUMA-PA (WKS-TS-IDX) TO WKS-CMP-MEJOR-VALOR        
183400        ELSE                                                              
183500           IF WKS-TS-SUMA-PA (WKS-TS-IDX) > WKS-CMP-MEJOR-VALOR           
183600              MOVE WKS-TS-IDX                  TO                         
183700               WKS-CMP-MEJOR-POS                                          
183800              MOVE WKS-TS-SUMA-PA (WKS-TS-IDX) TO                         
183900               WKS-CMP-MEJOR-VALOR                                        
184000           END-IF                                                         
184100        END-IF                                                            
184200     END-IF.                                                              
184300 BUSCA-MEJOR-SERVICIO-E. EXIT.                                            
184400                                                                          
184500 ORDENA-ESTADOS-POR-CANTIDAD SECTION.                                     
184600     MOVE 0 TO WKS-EO-CANT                                                
184700     PERFORM ORDENA-ESTADOS-UNA                                           
184800             VARYING WKS-CMP-VUELTA FROM 1 BY 1                           
184900             UNTIL WKS-CMP-VUELTA > WKS-TE-CANT.                          
185000 ORDENA-ESTADOS-POR-CANTIDAD-E. EXIT.                                     
185100                                                                          
185200 ORDENA-ESTADOS-UNA SECTION.                                              
185300     MOVE 0 TO WKS-CMP-MEJOR-POS                                          
185400     PERFORM BUSCA-MEJOR-ESTADO VARYING WKS-TE-IDX FROM 1 BY 1            
185500             UNTIL WKS-TE-IDX > WKS-TE-CANT                               
185600     IF WKS-CMP-MEJOR-POS NOT = 0                                         
185700        ADD 1 TO WKS-EO-CANT                                              
185800        MOVE WKS-CMP-MEJOR-POS TO WKS-EO-POS (WKS-EO-CANT)                
185900        MOVE 1                 TO WKS-TE-USADA (WKS-CMP-MEJOR-POS)        
186000     END-IF.                                                              
186100 ORDENA-ESTADOS-UNA-E. EXIT.                                              
186200                                                                          
186300 BUSCA-MEJOR-ESTADO SECTION.                                              
186400     IF WKS-TE-USADA (WKS-TE-IDX) = 0                                     
186500        IF WKS-CMP-MEJOR-POS = 0                                          
186600           MOVE WKS-TE-IDX                    TO WKS-CMP-MEJOR-POS        
186700           MOVE WKS-TE-CANT-REG (WKS-TE-IDX)  TO                          
186800               WKS-CMP-MEJOR-VALOR                                        
186900        ELSE                                                              
187000           IF WKS-TE-CANT-REG (WKS-TE-IDX) > WKS-CMP-MEJOR-VALOR          
187100              MOVE WKS-TE-IDX                   TO                        
187200               WKS-CMP-MEJOR-POS                                          
187300              MOVE WKS-TE-CANT-REG (WKS-TE-IDX) TO                        
187400               WKS-CMP-MEJOR-VALOR                                        
187500           END-IF                                                         
187600        END-IF                                                            
187700     END-IF.                                                              
187800 BUSCA-MEJOR-ESTADO-E. EXIT.                                              
187900                                                                          
188000 CALCULA-RESUMEN-FINAL SECTION.                                           
188100     COMPUTE WKS-RG-DIFERENCIA-TOTAL ROUNDED =                            
188200             WKS-RG-TOTAL-PA - WKS-RG-TOTAL-SV                            
188300     IF WKS-RG-TOTAL-SV > 0                                               
188400        COMPUTE WKS-RG-COBERTURA-PCT ROUNDED =                            
188500                (WKS-RG-TOTAL-PA / WKS-RG-TOTAL-SV) * 100                 
188600        COMPUTE WKS-RG-COBERTURA-DIF ROUNDED =                            
188700                (WKS-RG-DIFERENCIA-TOTAL / WKS-RG-TOTAL-SV) * 100         
188800     ELSE                                                                 
188900        MOVE ZERO TO WKS-RG-COBERTURA-PCT WKS-RG-COBERTURA-DIF            
189000     END-IF                                                               
189100     IF WKS-CO-TOTAL > 0                                                  
189200        COMPUTE WKS-CO-PORCENTAJE ROUNDED =                               
189300                (WKS-CO-COMPLETOS / WKS-CO-TOTAL) * 100                   
189400     ELSE                                                                 
189500        MOVE ZERO TO WKS-CO-PORCENTAJE                                    
189600     END-IF.                                                              
189700 CALCULA-RESUMEN-FINAL-E. EXIT.                                           
189800******************************************************************        
189900*      REGLA 9 - REPORTE DE ESTADISTICAS DE CONCILIACION         *        
190000*                (RPTEST - SUMMARY-METRICS)                      *        
190100******************************************************************        
190200 IMPRIME-ESTADISTICAS SECTION.                                            
190300     MOVE 'RESUMEN GENERAL DE LA CONCILIACION' TO                         
190400               WKS-ENC-SUBTITULO                                          
190500     PERFORM ENCABEZADO-RPTEST                                            
190600     PERFORM IMPRIME-RESUMEN-GENERAL                                      
190700     PERFORM IMPRIME-COMPLETITUD                                          
190800     MOVE 'RESULTADOS POR ESTADO' TO WKS-ENC-SUBTITULO                    
190900     PERFORM ENCABEZADO-RPTEST                                            
191000     PERFORM IMPRIME-POR-ESTADO                                           
191100     MOVE 'TOP 10 CLIENTES CON MAYOR PERSONAL ASIGNADO' TO                
191200          WKS-ENC-SUBTITULO                                               
191300     PERFORM ENCABEZADO-RPTEST                                            
191400     PERFORM IMPRIME-TOP10-CLIENTES                                       
191500     MOVE 'TOP 10 UNIDADES CON MAYOR PERSONAL ASIGNADO' TO                
191600          WKS-ENC-SUBTITULO                                               
191700     PERFORM ENCABEZADO-RPTEST                                            
191800     PERFORM IMPRIME-TOP10-UNIDADES                                       
191900     MOVE 'TOP 10 SERVICIOS CON MAYOR PERSONAL ASIGNADO' TO               
192000          WKS-ENC-SUBTITULO                                               
192100     PERFORM ENCABEZADO-RPTEST                                            
192200     PERFORM IMPRIME-TOP10-SERVICIOS.                                     
192300 IMPRIME-ESTADISTICAS-E. EXIT.                                            
192400                                                                          
192500 ENCABEZADO-RPTEST SECTION.                                               
192600     WRITE REG-RPTEST FROM WKS-ENC-RPT1                                   
192700     WRITE REG-RPTEST FROM WKS-ENC-RPT2                                   
192800     WRITE REG-RPTEST FROM WKS-FI-LINEA-RPT                               
192900     WRITE REG-RPTEST FROM WKS-SEP-RPT.                                   
193000 ENCABEZADO-RPTEST-E. EXIT.                                               
193100                                                                          
193200 IMPRIME-RESUMEN-GENERAL SECTION.                                         
193300     PERFORM ESC-RG-TOTAL-PA                                              
193400     PERFORM ESC-RG-TOTAL-SV                                              
193500     PERFORM ESC-RG-DIFERENCIA                                            
193600     PERFORM ESC-RG-COBERTURA                                             
193700     PERFORM ESC-RG-COINCIDENCIAS                                         
193800     PERFORM ESC-RG-TOTAL-SERVICIOS                                       
193900     MOVE SPACES TO REG-RPTEST                                            
194000     WRITE REG-RPTEST.                                                    
194100 IMPRIME-RESUMEN-GENERAL-E. EXIT.                                         
194200                                                                          
194300 ESC-RG-TOTAL-PA SECTION.                                                 
194400     MOVE SPACES TO WKS-DET-ESTAD                                         
194500     MOVE 'TOTAL PERSONAL ASIGNADO (PA)' TO WKS-DE-ETIQUETA               
194600     MOVE WKS-RG-TOTAL-PA TO WKS-CIFRA-ENTERA                             
194700     MOVE WKS-CIFRA-ENTERA TO WKS-CIFRA-EDITADA                           
194800     MOVE WKS-CIFRA-EDITADA TO WKS-DE-VALOR                               
194900     WRITE REG-RPTEST FROM WKS-DET-ESTAD.                                 
195000 ESC-RG-TOTAL-PA-E. EXIT.                                                 
195100                                                                          
195200 ESC-RG-TOTAL-SV SECTION.                                                 
195300     MOVE SPACES TO WKS-DET-ESTAD                                         
195400     MOVE 'TOTAL PERSONAL ESTIMADO (SV)' TO WKS-DE-ETIQUETA               
195500     MOVE WKS-RG-TOTAL-SV TO WKS-CIFRA-DECIMAL                            
195600     MOVE WKS-CIFRA-DECIMAL TO WKS-CIFRA-DEC-EDITADA                      
195700     MOVE WKS-CIFRA-DEC-EDITADA TO WKS-DE-VALOR                           
195800     WRITE REG-RPTEST FROM WKS-DET-ESTAD.                                 
195900 ESC-RG-TOTAL-SV-E. EXIT.                                                 
196000                                                                          
196100 ESC-RG-DIFERENCIA SECTION.                                               
196200     MOVE SPACES TO WKS-DET-ESTAD                                         
196300     MOVE 'DIFERENCIA PA MENOS SV' TO WKS-DE-ETIQUETA                     
196400     MOVE WKS-RG-DIFERENCIA-TOTAL TO WKS-CIFRA-DECIMAL                    
196500     MOVE WKS-CIFRA-DECIMAL TO WKS-CIFRA-DEC-EDITADA                      
196600     MOVE WKS-CIFRA-DEC-EDITADA TO WKS-DE-VALOR                           
196700     WRITE REG-RPTEST FROM WKS-DET-ESTAD.                                 
196800 ESC-RG-DIFERENCIA-E. EXIT.                                               
196900                                                                          
197000 ESC-RG-COBERTURA SECTION.                                                
197100     MOVE SPACES TO WKS-DET-ESTAD                                         
197200     MOVE 'PORCENTAJE DE COBERTURA' TO WKS-DE-ETIQUETA                    
197300     MOVE WKS-RG-COBERTURA-PCT TO WKS-CIFRA-DECIMAL                       
197400     MOVE WKS-CIFRA-DECIMAL TO WKS-CIFRA-DEC-EDITADA                      
197500     MOVE WKS-CIFRA-DEC-EDITADA TO WKS-DE-VALOR                           
197600     WRITE REG-RPTEST FROM WKS-DET-ESTAD.                                 
197700 ESC-RG-COBERTURA-E. EXIT.                                                
197800                                                                          
197900 ESC-RG-COINCIDENCIAS SECTION.                                            
198000     MOVE SPACES TO WKS-DET-ESTAD                                         
198100     MOVE 'REGISTROS CON PA Y SV A LA VEZ' TO WKS-DE-ETIQUETA             
198200     MOVE WKS-RG-COINCIDENCIAS TO WKS-CIFRA-ENTERA                        
198300     MOVE WKS-CIFRA-ENTERA TO WKS-CIFRA-EDITADA                           
198400     MOVE WKS-CIFRA-EDITADA TO WKS-DE-VALOR                               
198500     WRITE REG-RPTEST FROM WKS-DET-ESTAD.                                 
198600 ESC-RG-COINCIDENCIAS-E. EXIT.                                            
198700                                                                          
198800 ESC-RG-TOTAL-SERVICIOS SECTION.                                          
198900     MOVE SPACES TO WKS-DET-ESTAD                                         
199000     MOVE 'TOTAL DE COMBINACIONES CONCILIADAS' TO WKS-DE-ETIQUETA         
199100     MOVE WKS-RG-TOTAL-SERVICIOS TO WKS-CIFRA-ENTERA                      
199200     MOVE WKS-CIFRA-ENTERA TO WKS-CIFRA-EDITADA                           
199300     MOVE WKS-CIFRA-EDITADA TO WKS-DE-VALOR                               
199400     WRITE REG-RPTEST FROM WKS-DET-ESTAD.                                 
199500 ESC-RG-TOTAL-SERVICIOS-E. EXIT.                                          
199600                                                                          
199700 IMPRIME-COMPLETITUD SECTION.                                             
199800     MOVE SPACES TO WKS-DET-ESTAD                                         
199900     MOVE 'REGISTROS COMPLETOS (PA Y SV)' TO WKS-DE-ETIQUETA              
200000     MOVE WKS-CO-COMPLETOS TO WKS-CIFRA-ENTERA                            
200100     MOVE WKS-CIFRA-ENTERA TO WKS-CIFRA-EDITADA                           
200200     MOVE WKS-CIFRA-EDITADA TO WKS-DE-VALOR                               
200300     WRITE REG-RPTEST FROM WKS-DET-ESTAD                                  
200400     MOVE SPACES TO WKS-DET-ESTAD                                         
200500     MOVE 'REGISTROS SIN CONTRAPARTE EN SV' TO WKS-DE-ETIQUETA            
200600     MOVE WKS-CO-FALTAN-SV TO WKS-CIFRA-ENTERA                            
200700     MOVE WKS-CIFRA-ENTERA TO WKS-CIFRA-EDITADA                           
200800     MOVE WKS-CIFRA-EDITADA TO WKS-DE-VALOR                               
200900     WRITE REG-RPTEST FROM WKS-DET-ESTAD                                  
201000     MOVE SPACES TO WKS-DET-ESTAD                                         
201100     MOVE 'REGISTROS SIN CONTRAPARTE EN PA' TO WKS-DE-ETIQUETA            
201200     MOVE WKS-CO-FALTAN-PA TO WKS-CIFRA-ENTERA                            
201300     MOVE WKS-CIFRA-ENTERA TO WKS-CIFRA-EDITADA                           
201400     MOVE WKS-CIFRA-EDITADA TO WKS-DE-VALOR                               
201500     WRITE REG-RPTEST FROM WKS-DET-ESTAD                                  
201600     MOVE SPACES TO WKS-DET-ESTAD                                         
201700     MOVE 'PORCENTAJE DE COMPLETITUD' TO WKS-DE-ETIQUETA                  
201800     MOVE WKS-CO-PORCENTAJE TO WKS-CIFRA-DECIMAL                          
201900     MOVE WKS-CIFRA-DECIMAL TO WKS-CIFRA-DEC-EDITADA                      
202000     MOVE WKS-CIFRA-DEC-EDITADA TO WKS-DE-VALOR                           
202100     WRITE REG-RPTEST FROM WKS-DET-ESTAD                                  
202200     MOVE SPACES TO REG-RPTEST                                            
202300     WRITE REG-RPTEST.                                                    
202400 IMPRIME-COMPLETITUD-E. EXIT.                                             
202500                                                                          
202600 IMPRIME-POR-ESTADO SECTION.                                              
202700     PERFORM IMPRIME-POR-ESTADO-UNA                                       
202800             VARYING WKS-SUBIND-TABLA FROM 1 BY 1                         
202900             UNTIL WKS-SUBIND-TABLA > WKS-EO-CANT.                        
203000 IMPRIME-POR-ESTADO-E. EXIT.                                              
203100                                                                          
203200 IMPRIME-POR-ESTADO-UNA SECTION.                                          
203300     MOVE WKS-EO-POS (WKS-SUBIND-TABLA) TO WKS-TE-IDX                     
203400     MOVE SPACES               TO WKS-DET-GRUPO                           
203500     MOVE WKS-TE-NOMBRE (WKS-TE-IDX)     TO WKS-DG-GRUPO                  
203600     MOVE WKS-TE-SUMA-PA (WKS-TE-IDX)    TO WKS-CIFRA-ENTERA              
203700     MOVE WKS-CIFRA-EDITADA              TO WKS-DG-PA                     
203800     MOVE WKS-TE-SUMA-SV (WKS-TE-IDX)    TO WKS-CIFRA-DECIMAL             
203900     MOVE WKS-CIFRA-DEC-EDITADA          TO WKS-DG-SV                     
204000     MOVE WKS-TE-CANT-REG (WKS-TE-IDX)   TO WKS-DG-CANT                   
204100     WRITE REG-RPTEST FROM WKS-DET-GRUPO.                                 
204200 IMPRIME-POR-ESTADO-UNA-E. EXIT.                                          
204300                                                                          
204400 IMPRIME-TOP10-CLIENTES SECTION.                                          
204500     PERFORM IMPRIME-TOP10-CLIENTES-UNA                                   
204600             VARYING WKS-SUBIND-TABLA FROM 1 BY 1                         
204700             UNTIL WKS-SUBIND-TABLA > WKS-T10C-CANT.                      
204800 IMPRIME-TOP10-CLIENTES-E. EXIT.                                          
204900                                                                          
205000 IMPRIME-TOP10-CLIENTES-UNA SECTION.                                      
205100     MOVE WKS-T10C-POS (WKS-SUBIND-TABLA) TO WKS-TC-IDX                   
205200     MOVE SPACES              TO WKS-DET-GRUPO                            
205300     MOVE WKS-TC-NOMBRE (WKS-TC-IDX)   TO WKS-DG-GRUPO                    
205400     MOVE WKS-TC-SUMA-PA (WKS-TC-IDX)  TO WKS-CIFRA-ENTERA                
205500     MOVE WKS-CIFRA-EDITADA            TO WKS-DG-PA                       
205600     MOVE WKS-TC-SUMA-SV (WKS-TC-IDX)  TO WKS-CIFRA-DECIMAL               
205700     MOVE WKS-CIFRA-DEC-EDITADA        TO WKS-DG-SV                       
205800     MOVE WKS-TC-DIFERENCIA (WKS-TC-IDX) TO WKS-CIFRA-DECIMAL             
205900     MOVE WKS-CIFRA-DEC-EDITADA        TO WKS-DG-DIF                      
206000     MOVE WKS-TC-CANT-SERV (WKS-TC-IDX)  TO WKS-DG-CANT                   
206100     WRITE REG-RPTEST FROM WKS-DET-GRUPO.                                 
206200 IMPRIME-TOP10-CLIENTES-UNA-E. EXIT.                                      
206300                                                                          
206400 IMPRIME-TOP10-UNIDADES SECTION.                                          
206500     PERFORM IMPRIME-TOP10-UNIDADES-UNA                                   
206600             VARYING WKS-SUBIND-TABLA FROM 1 BY 1                         
206700             UNTIL WKS-SUBIND-TABLA > WKS-T10U-CANT.                      
206800 IMPRIME-TOP10-UNIDADES-E. EXIT.                                          
206900                                                                          
207000 IMPRIME-TOP10-UNIDADES-UNA SECTION.                                      
207100     MOVE WKS-T10U-POS (WKS-SUBIND-TABLA) TO WKS-TU-IDX                   
207200     MOVE SPACES              TO WKS-DET-GRUPO                            
207300     MOVE WKS-TU-NOMBRE (WKS-TU-IDX)   TO WKS-DG-GRUPO                    
207400     MOVE WKS-TU-SUMA-PA (WKS-TU-IDX)  TO WKS-CIFRA-ENTERA                
207500     MOVE WKS-CIFRA-EDITADA            TO WKS-DG-PA                       
207600     MOVE WKS-TU-SUMA-SV (WKS-TU-IDX)  TO WKS-CIFRA-DECIMAL               
207700     MOVE WKS-CIFRA-DEC-EDITADA        TO WKS-DG-SV                       
207800     MOVE WKS-TU-DIFERENCIA (WKS-TU-IDX) TO WKS-CIFRA-DECIMAL             
207900     MOVE WKS-CIFRA-DEC-EDITADA        TO WKS-DG-DIF                      
208000     MOVE WKS-TU-CANT-SERV (WKS-TU-IDX)  TO WKS-DG-CANT                   
208100     WRITE REG-RPTEST FROM WKS-DET-GRUPO.                                 
208200 IMPRIME-TOP10-UNIDADES-UNA-E. EXIT.                                      
208300                                                                          
208400 IMPRIME-TOP10-SERVICIOS SECTION.                                         
208500     PERFORM IMPRIME-TOP10-SERVICIOS-UNA                                  
208600             VARYING WKS-SUBIND-TABLA FROM 1 BY 1                         
208700             UNTIL WKS-SUBIND-TABLA > WKS-T10S-CANT.                      
208800 IMPRIME-TOP10-SERVICIOS-E. EXIT.                                         
208900                                                                          
209000 IMPRIME-TOP10-SERVICIOS-UNA SECTION.                                     
209100     MOVE WKS-T10S-POS (WKS-SUBIND-TABLA) TO WKS-TS-IDX                   
209200     MOVE SPACES              TO WKS-DET-GRUPO                            
209300     MOVE WKS-TS-NOMBRE (WKS-TS-IDX)   TO WKS-DG-GRUPO                    
209400     MOVE WKS-TS-SUMA-PA (WKS-TS-IDX)  TO WKS-CIFRA-ENTERA                
209500     MOVE WKS-CIFRA-EDITADA            TO WKS-DG-PA                       
209600     MOVE WKS-TS-SUMA-SV (WKS-TS-IDX)  TO WKS-CIFRA-DECIMAL               
209700     MOVE WKS-CIFRA-DEC-EDITADA        TO WKS-DG-SV                       
209800     MOVE WKS-TS-DIFERENCIA (WKS-TS-IDX) TO WKS-CIFRA-DECIMAL             
209900     MOVE WKS-CIFRA-DEC-EDITADA        TO WKS-DG-DIF                      
210000     MOVE WKS-TS-CANT-SERV (WKS-TS-IDX)  TO WKS-DG-CANT                   
210100     WRITE REG-RPTEST FROM WKS-DET-GRUPO.                                 
210200 IMPRIME-TOP10-SERVICIOS-UNA-E. EXIT.                                     
210300******************************************************************        
210400*   REGLA 10 - REPORTE DE INVESTIGACION DEL CLIENTE ANTAPACCAY   *        
210500*               Y DETALLE DE FALTANTES (RPTINV)                  *        
210600******************************************************************        
210700 IMPRIME-INVESTIGACION SECTION.                                           
210800     MOVE 'INVESTIGACION ESPECIAL CLIENTE ANTAPACCAY' TO                  
210900          WKS-ENC-SUBTITULO                                               
211000     PERFORM ENCABEZADO-RPTINV                                            
211100     PERFORM IMPRIME-RESUMEN-ANTAPACCAY                                   
211200     IF WKS-U22-CANT > 0                                                  
211300        MOVE 'DETALLE UNIDAD ESPECIAL 22799' TO WKS-ENC-SUBTITULO         
211400        PERFORM ENCABEZADO-RPTINV                                         
211500        PERFORM IMPRIME-DETALLE-UNIDAD22799                               
211600     END-IF                                                               
211700     PERFORM IMPRIME-FALTANTES-SV                                         
211800     PERFORM IMPRIME-FALTANTES-PA.                                        
211900 IMPRIME-INVESTIGACION-E. EXIT.                                           
212000                                                                          
212100 ENCABEZADO-RPTINV SECTION.                                               
212200     WRITE REG-RPTINV FROM WKS-ENC-RPT1                                   
212300     WRITE REG-RPTINV FROM WKS-ENC-RPT2                                   
212400     WRITE REG-RPTINV FROM WKS-FI-LINEA-RPT                               
212500     WRITE REG-RPTINV FROM WKS-SEP-RPT.                                   
212600 ENCABEZADO-RPTINV-E. EXIT.                                               
212700                                                                          
212800 IMPRIME-RESUMEN-ANTAPACCAY SECTION.                                      
212900     MOVE SPACES TO WKS-DET-INVEST                                        
213000     MOVE 'RESUMEN'              TO WKS-DI-SECCION                        
213100     MOVE 'REGISTROS DEL CLIENTE ANTAPACCAY' TO WKS-DI-CAMPO              
213200     MOVE WKS-IA-TOTAL TO WKS-CIFRA-ENTERA                                
213300     MOVE WKS-CIFRA-EDITADA TO WKS-DI-VALOR                               
213400     WRITE REG-RPTINV FROM WKS-DET-INVEST                                 
213500     MOVE SPACES TO WKS-DET-INVEST                                        
213600     MOVE 'RESUMEN'              TO WKS-DI-SECCION                        
213700     MOVE 'CON PERSONAL REAL REGISTRADO' TO WKS-DI-CAMPO                  
213800     MOVE WKS-IA-CON-REAL TO WKS-CIFRA-ENTERA                             
213900     MOVE WKS-CIFRA-EDITADA TO WKS-DI-VALOR                               
214000     WRITE REG-RPTINV FROM WKS-DET-INVEST                                 
214100     MOVE SPACES TO WKS-DET-INVEST                                        
214200     MOVE 'RESUMEN'              TO WKS-DI-SECCION                        
214300     MOVE 'CON PERSONAL ESTIMADO REGISTRADO' TO WKS-DI-CAMPO              
214400     MOVE WKS-IA-CON-ESTIMADO TO WKS-CIFRA-ENTERA                         
214500     MOVE WKS-CIFRA-EDITADA TO WKS-DI-VALOR                               
214600     WRITE REG-RPTINV FROM WKS-DET-INVEST                                 
214700     MOVE SPACES TO WKS-DET-INVEST                                        
214800     MOVE 'RESUMEN'              TO WKS-DI-SECCION                        
214900     MOVE 'SIN NINGUN DATO (PA NI SV)' TO WKS-DI-CAMPO                    
215000     MOVE WKS-IA-SIN-DATOS TO WKS-CIFRA-ENTERA                            
215100     MOVE WKS-CIFRA-EDITADA TO WKS-DI-VALOR                               
215200     WRITE REG-RPTINV FROM WKS-DET-INVEST                                 
215300     MOVE SPACES TO WKS-DET-INVEST                                        
215400     MOVE 'RESUMEN'              TO WKS-DI-SECCION                        
215500     MOVE 'TIENE UNIDAD ESPECIAL 22799' TO WKS-DI-CAMPO                   
215600     IF IA-TIENE-UNIDAD-22799                                             
215700        MOVE 'SI' TO WKS-DI-VALOR                                         
215800     ELSE                                                                 
215900        MOVE 'NO' TO WKS-DI-VALOR                                         
216000     END-IF                                                               
216100     WRITE REG-RPTINV FROM WKS-DET-INVEST.                                
216200 IMPRIME-RESUMEN-ANTAPACCAY-E. EXIT.                                      
216300                                                                          
216400 IMPRIME-DETALLE-UNIDAD22799 SECTION.                                     
216500     PERFORM IMPRIME-DETALLE-U22-UNA                                      
216600             VARYING WKS-U22-IDX FROM 1 BY 1                              
216700             UNTIL WKS-U22-IDX > WKS-U22-CANT.                            
216800 IMPRIME-DETALLE-UNIDAD22799-E. EXIT.                                     
216900                                                                          
217000*    22/03/2016 RQCH - SE AMPLIA EL DETALLE DE LA UNIDAD 22799            
217100*    PARA LISTAR LAS SEIS COLUMNAS CAPTURADAS POR                         
217200*    INVESTIGA-ANTAPACCAY (CLIENTE, UNIDAD, SERVICIO, REAL,               
217300*    ESTIMADO Y ESTADO); ANTES SOLO SE IMPRIMIAN SERVICIO Y               
217400*    ESTADO Y SE PERDIAN LOS DEMAS DATOS CAPTURADOS. REQ.                 
217500*    AUDITORIA NO. 1183.                                                  
217600 IMPRIME-DETALLE-U22-UNA SECTION.                                         
217700     MOVE SPACES TO WKS-DET-INVEST                                        
217800     MOVE 'UNIDAD 22799'         TO WKS-DI-SECCION                        
217900     STRING WKS-U22-CLIENTE (WKS-U22-IDX)   DELIMITED BY SIZE             
218000            '/'                             DELIMITED BY SIZE             
218100            WKS-U22-UNIDAD  (WKS-U22-IDX)   DELIMITED BY SIZE             
218200            '/'                             DELIMITED BY SIZE             
218300            WKS-U22-SERVICIO (WKS-U22-IDX)  DELIMITED BY SIZE             
218400            INTO WKS-DI-CAMPO                                             
218500     END-STRING                                                           
218600     MOVE WKS-U22-ESTADO (WKS-U22-IDX)   TO WKS-DI-VALOR                  
218700     WRITE REG-RPTINV FROM WKS-DET-INVEST                                 
218800     MOVE SPACES TO WKS-DET-INVEST                                        
218900     MOVE 'UNIDAD 22799'         TO WKS-DI-SECCION                        
219000     MOVE 'PERSONAL REAL / ESTIMADO' TO WKS-DI-CAMPO                      
219100     MOVE WKS-U22-REAL (WKS-U22-IDX) TO WKS-CIFRA-ENTERA                  
219200     MOVE WKS-CIFRA-EDITADA          TO WKS-DI-VALOR                      
219300     WRITE REG-RPTINV FROM WKS-DET-INVEST                                 
219400     MOVE SPACES TO WKS-DET-INVEST                                        
219500     MOVE 'UNIDAD 22799'         TO WKS-DI-SECCION                        
219600     MOVE 'PERSONAL ESTIMADO (SV)' TO WKS-DI-CAMPO                        
219700     MOVE WKS-U22-ESTIMADO (WKS-U22-IDX) TO WKS-CIFRA-DECIMAL             
219800     MOVE WKS-CIFRA-DEC-EDITADA          TO WKS-DI-VALOR                  
219900     WRITE REG-RPTINV FROM WKS-DET-INVEST.                                
220000 IMPRIME-DETALLE-U22-UNA-E. EXIT.                                         
220100                                                                          
220200 IMPRIME-FALTANTES-SV SECTION.                                            
220300     OPEN INPUT FALTASV                                                   
220400     IF FS-FALTASV NOT EQUAL 0 AND 97                                     
220500        MOVE 'OPEN'    TO ACCION                                          
220600        MOVE SPACES    TO LLAVE                                           
220700        MOVE 'FALTASV' TO ARCHIVO                                         
220800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
220900                              FS-FALTASV, FSE-FALTASV                     
221000        DISPLAY '>>> ALGO SALIO MAL AL REABRIR ARCHIVO FALTASV            
221100               <<<'                                                       
221200                UPON CONSOLE                                              
221300        MOVE 91 TO RETURN-CODE                                            
221400        STOP RUN                                                          
221500     END-IF                                                               
221600     MOVE 'FALTANTES EN SERVICIO VIVO (SOLO PA)' TO                       
221700               WKS-ENC-SUBTITULO                                          
221800     PERFORM ENCABEZADO-RPTINV                                            
221900     MOVE 0 TO WKS-FIN-FALTASV                                            
222000     PERFORM LEE-FALTASV                                                  
222100     PERFORM IMPRIME-FALTASV-UNA UNTIL FIN-FALTASV                        
222200     CLOSE FALTASV.                                                       
222300 IMPRIME-FALTANTES-SV-E. EXIT.                                            
222400                                                                          
222500 LEE-FALTASV SECTION.                                                     
222600     READ FALTASV                                                         
222700         AT END MOVE 1 TO WKS-FIN-FALTASV                                 
222800     END-READ.                                                            
222900 LEE-FALTASV-E. EXIT.                                                     
223000                                                                          
223100 IMPRIME-FALTASV-UNA SECTION.                                             
223200     MOVE SPACES TO WKS-DET-INVEST                                        
223300     MOVE 'SOLO EN PA'           TO WKS-DI-SECCION                        
223400     STRING FSV-CLIENTE-FINAL DELIMITED BY SIZE                           
223500            '/'                  DELIMITED BY SIZE                        
223600            FSV-UNIDAD           DELIMITED BY SIZE                        
223700            '/'                  DELIMITED BY SIZE                        
223800            FSV-SERVICIO         DELIMITED BY SIZE                        
223900            INTO WKS-DI-CAMPO                                             
224000     END-STRING                                                           
224100     MOVE FSV-PERSONAL-REAL TO WKS-CIFRA-ENTERA                           
224200     MOVE WKS-CIFRA-EDITADA TO WKS-DI-VALOR                               
224300     WRITE REG-RPTINV FROM WKS-DET-INVEST                                 
224400     PERFORM LEE-FALTASV.                                                 
224500 IMPRIME-FALTASV-UNA-E. EXIT.                                             
224600                                                                          
224700 IMPRIME-FALTANTES-PA SECTION.                                            
224800     OPEN INPUT FALTAPA                                                   
224900     IF FS-FALTAPA NOT EQUAL 0 AND 97                                     
225000        MOVE 'OPEN'    TO ACCION                                          
225100        MOVE SPACES    TO LLAVE                                           
225200        MOVE 'FALTAPA' TO ARCHIVO                                         
225300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
225400                              FS-FALTAPA, FSE-FALTAPA                     
225500        DISPLAY '>>> ALGO SALIO MAL AL REABRIR ARCHIVO FALTAPA            
225600               <<<'                                                       
225700                UPON CONSOLE                                              
225800        MOVE 91 TO RETURN-CODE                                            
225900        STOP RUN                                                          
226000     END-IF                                                               
226100     MOVE 'FALTANTES EN PERSONAL ASIGNADO (SOLO SV)' TO                   
226200          WKS-ENC-SUBTITULO                                               
226300     PERFORM ENCABEZADO-RPTINV                                            
226400     MOVE 0 TO WKS-FIN-FALTAPA                                            
226500     PERFORM LEE-FALTAPA                                                  
226600     PERFORM IMPRIME-FALTAPA-UNA UNTIL FIN-FALTAPA                        
226700     CLOSE FALTAPA.                                                       
226800 IMPRIME-FALTANTES-PA-E. EXIT.                                            
226900                                                                          
227000 LEE-FALTAPA SECTION.                                                     
227100     READ FALTAPA                                                         
227200         AT END MOVE 1 TO WKS-FIN-FALTAPA                                 
227300     END-READ.                                                            
227400 LEE-FALTAPA-E. EXIT.                                                     
227500                                                                          
227600 IMPRIME-FALTAPA-UNA SECTION.                                             
227700     MOVE SPACES TO WKS-DET-INVEST                                        
227800     MOVE 'SOLO EN SV'           TO WKS-DI-SECCION                        
227900     STRING FPA-CLIENTE-FINAL DELIMITED BY SIZE                           
228000            '/'                  DELIMITED BY SIZE                        
228100            FPA-UNIDAD           DELIMITED BY SIZE                        
228200            '/'                  DELIMITED BY SIZE                        
228300            FPA-SERVICIO         DELIMITED BY SIZE                        
228400            INTO WKS-DI-CAMPO                                             
228500     END-STRING                                                           
228600     MOVE FPA-PERSONAL-ESTIMADO TO WKS-CIFRA-DECIMAL                      
228700     MOVE WKS-CIFRA-DEC-EDITADA TO WKS-DI-VALOR                           
228800     WRITE REG-RPTINV FROM WKS-DET-INVEST                                 
228900     PERFORM LEE-FALTAPA.                                                 
229000 IMPRIME-FALTAPA-UNA-E. EXIT.                                             
229100******************************************************************        
229200*  REGLA 1 (COMUN) - LIMPIEZA DE CADENAS: QUITA NULOS, PASA A    *        
229300*  MAYUSCULAS, COMPACTA ESPACIOS INTERMEDIOS SOBRANTES Y         *        
229400*  NORMALIZA LAS CODIFICACIONES DE NULO A ESPACIOS.              *        
229500*  22/03/2016 RQCH - SE AGREGA LC-NORMALIZA-NULOS: LAS                    
229600*  CODIFICACIONES "-", "--------" Y "#N/A" QUE TRAEN LOS         *        
229700*  EXTRACTOS PA Y SV NO SE RECONOCIAN COMO NULO SALVO EN LAS     *        
229800*  TRES CLAVES (88-LEVELS DE CLAVE INVALIDA); AHORA SE           *        
229900*  NORMALIZAN A ESPACIOS EN TODO CAMPO DE TEXTO QUE PASA POR     *        
230000*  LIMPIA-CADENA, ANTES DE APLICAR CUALQUIER OTRA REGLA. REQ.    *        
230100*  AUDITORIA NO. 1214.                                           *        
230200******************************************************************        
230300 LIMPIA-CADENA SECTION.                                                   
230400     PERFORM LC-QUITA-NULOS                                               
230500     PERFORM LC-MAYUSCULAS                                                
230600     PERFORM LC-COMPACTAR                                                 
230700     PERFORM LC-NORMALIZA-NULOS.                                          
230800 LIMPIA-CADENA-E. EXIT.                                                   
230900                                                                          
231000 LC-QUITA-NULOS SECTION.                                                  
231100     INSPECT WKS-CT-TEXTO CONVERTING X'00' TO SPACE.                      
231200 LC-QUITA-NULOS-E. EXIT.                                                  
231300                                                                          
231400 LC-MAYUSCULAS SECTION.                                                   
231500     INSPECT WKS-CT-TEXTO                                                 
231600             CONVERTING WKS-ABC-MINUSCULA TO WKS-ABC-MAYUSCULA.           
231700 LC-MAYUSCULAS-E. EXIT.                                                   
231800                                                                          
231900 LC-COMPACTAR SECTION.                                                    
232000     MOVE WKS-CT-TEXTO       TO WKS-CT-ORIGEN                             
232100     MOVE SPACES             TO WKS-CT-TEXTO                              
232200     MOVE 1                  TO WKS-CT-IDX-ORIG                           
232300     MOVE 0                  TO WKS-CT-IDX-DEST                           
232400     MOVE 1                  TO WKS-CT-ESPACIO-PREV                       
232500     PERFORM LC-COMPACTAR-CARACTER                                        
232600             VARYING WKS-CT-IDX-ORIG FROM 1 BY 1                          
232700             UNTIL WKS-CT-IDX-ORIG > 40.                                  
232800 LC-COMPACTAR-E. EXIT.                                                    
232900                                                                          
233000 LC-COMPACTAR-CARACTER SECTION.                                           
233100     IF WKS-CT-ORIGEN (WKS-CT-IDX-ORIG:1) = SPACE                         
233200        MOVE 1 TO WKS-CT-ESPACIO-PREV                                     
233300     ELSE                                                                 
233400        IF WKS-CT-ESPACIO-PREV = 1 AND WKS-CT-IDX-DEST NOT = 0            
233500           ADD 1 TO WKS-CT-IDX-DEST                                       
233600           MOVE SPACE TO WKS-CT-TEXTO (WKS-CT-IDX-DEST:1)                 
233700        END-IF                                                            
233800        ADD 1 TO WKS-CT-IDX-DEST                                          
233900        MOVE WKS-CT-ORIGEN (WKS-CT-IDX-ORIG:1) TO                         
234000             WKS-CT-TEXTO (WKS-CT-IDX-DEST:1)                             
234100        MOVE 0 TO WKS-CT-ESPACIO-PREV                                     
234200     END-IF.                                                              
234300 LC-COMPACTAR-CARACTER-E. EXIT.                                           
234400                                                                          
234500 LC-NORMALIZA-NULOS SECTION.                                              
234600     IF WKS-CT-TEXTO = SPACES OR                                          
234700        WKS-CT-TEXTO = '-'    OR                                          
234800        WKS-CT-TEXTO = '--------' OR                                      
234900        WKS-CT-TEXTO = '#N/A'                                             
235000        MOVE SPACES TO WKS-CT-TEXTO                                       
235100     END-IF.                                                              
235200 LC-NORMALIZA-NULOS-E. EXIT.                                              
235300******************************************************************        
235400*                  C I E R R E   D E   A R C H I V O S           *        
235500******************************************************************        
235600 CIERRA-ARCHIVOS SECTION.                                                 
235700     CLOSE RPTEST RPTINV.                                                 
235800 CIERRA-ARCHIVOS-E. EXIT.                                                 
