000100*****************************************************************         
000200*                 P A E N T R   -   COPY BOOK                   *         
000300*****************************************************************         
000400*   SISTEMA     : CONTROL DE PERSONAL VS SERVICIO VIVO           *        
000500*   ARCHIVO     : PAENTR  (EXTRACTO PERSONAL ASIGNADO)           *        
000600*   CONTENIDO   : UN REGISTRO POR CADA GUARDIA ASIGNADO A UNA    *        
000700*               : COMBINACION CLIENTE / UNIDAD / SERVICIO.       *        
000800*   LONGITUD    : 400 (390 DE CONTENIDO + 10 DE RESERVA)         *        
000900*   ORIGEN      : EXTRACTO MENSUAL DEL SISTEMA DE PLANILLA DE    *        
001000*               : OPERACIONES (VER JCL PASVJ001).                *        
001100*****************************************************************         
001200*  15/03/1994 JLQP  VERSION INICIAL DEL LAYOUT.                  *        
001300*  02/09/1998 JLQP  SE AMPLIA PAE-CLIENTE Y PAE-UNIDAD DE X(30)  *        
001400*             A X(40) POR NOMBRES LARGOS DE UNIDADES MINERAS.    *        
001500*  11/06/2004 MRVC  SE AGREGA RESERVA DE 10 POSICIONES AL FINAL  *        
001600*             PARA FUTURAS AMPLIACIONES SIN RECOMPILAR LECTORES. *        
001700*****************************************************************         
001800 01  REG-PAENTR.                                                          
001900*        --- LLAVES DE UBICACION (PUEDEN VENIR EN BLANCO O "-") -         
002000     05  PAE-COD-CLIENTE         PIC X(10).                               
002100     05  PAE-COD-UNID            PIC X(10).                               
002200     05  PAE-COD-SERVICIO        PIC X(10).                               
002300     05  PAE-COD-GRUPO           PIC X(10).                               
002400*        --- ESTADO DE LA ASIGNACION --------------------------           
002500     05  PAE-ESTADO              PIC X(40).                               
002600*        --- DATOS DESCRIPTIVOS ---------------------------------         
002700     05  PAE-TIPO-COMPANIA       PIC X(30).                               
002800     05  PAE-CLIENTE             PIC X(40).                               
002900     05  PAE-UNIDAD              PIC X(40).                               
003000     05  PAE-TIPO-SERVICIO       PIC X(30).                               
003100     05  PAE-GRUPO               PIC X(40).                               
003200     05  PAE-LIDER-ZONAL         PIC X(30).                               
003300     05  PAE-JEFE-OPER           PIC X(30).                               
003400     05  PAE-GERENTE-REG         PIC X(30).                               
003500     05  PAE-SECTOR              PIC X(20).                               
003600     05  PAE-DEPARTAMENTO        PIC X(20).                               
003700*        --- RESERVA PARA AMPLIACIONES FUTURAS ------------------         
003800     05  PAE-FILLER-RESERVA      PIC X(10).                               
