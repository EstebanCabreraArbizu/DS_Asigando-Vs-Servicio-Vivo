000100*****************************************************************         
000200*                 P A G R U P   -   COPY BOOK                   *         
000300*****************************************************************         
000400*   ARCHIVO     : PAGRUP  (PERSONAL ASIGNADO, AGRUPADO)          *        
000500*   CONTENIDO   : UN REGISTRO POR CADA COMBINACION CLIENTE /     *        
000600*               : UNIDAD / SERVICIO QUE SUPERO LOS FILTROS DE    *        
000700*               : LIMPIEZA. LO ESCRIBE GRABA-PAGRUP-ORDENADO     *        
000800*               : DESDE LA TABLA DE ACUMULACION EN MEMORIA.      *        
000900*   ORDEN       : ASCENDENTE POR PAG-CLIENTE-FINAL, PAG-COD-UNID,*        
001000*               : PAG-SERVICIO-LIMPIO (CLAVE COMPUESTA).         *        
001100*   LONGITUD    : 365 (355 DE CONTENIDO + 10 DE RESERVA)         *        
001200*****************************************************************         
001300*  15/03/1994 JLQP  VERSION INICIAL DEL LAYOUT.                  *        
001400*  11/06/2004 MRVC  SE AGREGA RESERVA DE 10 POSICIONES AL FINAL. *        
001500*****************************************************************         
001600 01  REG-PAGRUP.                                                          
001700*        --- CLAVE COMPUESTA (SIEMPRE LIMPIA Y SIN GUION) ------          
001800     05  PAG-CLIENTE-FINAL       PIC X(10).                               
001900     05  PAG-COD-UNID            PIC X(10).                               
002000     05  PAG-SERVICIO-LIMPIO     PIC X(10).                               
002100*        --- DOTACION REAL -----------------------------------            
002200     05  PAG-PERSONAL-REAL       PIC 9(05).                               
002300*        --- PRIMER VALOR VISTO EN EL GRUPO (ORDEN DE ENTRADA) --         
002400     05  PAG-COMPANIA            PIC X(30).                               
002500     05  PAG-NOMBRE-CLIENTE      PIC X(40).                               
002600     05  PAG-NOMBRE-UNIDAD       PIC X(40).                               
002700     05  PAG-NOMBRE-SERVICIO     PIC X(30).                               
002800     05  PAG-COD-GRUPO           PIC X(10).                               
002900     05  PAG-NOMBRE-GRUPO        PIC X(40).                               
003000     05  PAG-LIDER-ZONAL         PIC X(30).                               
003100     05  PAG-JEFE-OPER           PIC X(30).                               
003200     05  PAG-GERENTE-REG         PIC X(30).                               
003300     05  PAG-SECTOR              PIC X(20).                               
003400     05  PAG-DEPARTAMENTO        PIC X(20).                               
003500*        --- RESERVA PARA AMPLIACIONES FUTURAS ------------------         
003600     05  PAG-FILLER-RESERVA      PIC X(10).                               
