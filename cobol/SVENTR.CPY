000100*****************************************************************         
000200*                 S V E N T R   -   COPY BOOK                   *         
000300*****************************************************************         
000400*   ARCHIVO     : SVENTR  (EXTRACTO SERVICIO VIVO)               *        
000500*   CONTENIDO   : UN REGISTRO POR CADA LINEA DE SERVICIO         *        
000600*               : CONTRATADO ("SERVICIO VIVO") CON SU DOTACION   *        
000700*               : ESTIMADA.                                      *        
000800*   LONGITUD    : 414 (404 DE CONTENIDO + 10 DE RESERVA)         *        
000900*   NOTA        : SV-HRS Y SV-Q-REQUERIDO VIENEN DEL EXTRACTO    *        
001000*               : CON 5 ENTEROS Y 2 DECIMALES, PUNTO IMPLICITO,  *        
001100*               : SIN SEPARADOR (7 POSICIONES CADA UNO).         *        
001200*****************************************************************         
001300*  15/03/1994 JLQP  VERSION INICIAL DEL LAYOUT.                  *        
001400*  02/09/1998 JLQP  SE AMPLIA SVE-NOMBRE-CLIENTE Y SVE-NOMBRE-   *        
001500*             UNIDAD A X(40) POR NOMBRES LARGOS DE UNIDADES.     *        
001600*  11/06/2004 MRVC  SE AGREGA RESERVA DE 10 POSICIONES AL FINAL. *        
001700*  14/09/2015 RQCH  SE AGREGA VISTA ALFA (REDEFINES) SOBRE LOS   *        
001800*             CAMPOS NUMERICOS PARA VALIDAR SI VIENEN EN BLANCO  *        
001900*             O CON GUION DESDE EL EXTRACTO ANTES DE USARLOS.    *        
002000*****************************************************************         
002100 01  REG-SVENTR.                                                          
002200*        --- LLAVES DE UBICACION ------------------------------           
002300     05  SVE-CLIENTE             PIC X(10).                               
002400     05  SVE-UNIDAD              PIC X(10).                               
002500     05  SVE-SERVICIO            PIC X(10).                               
002600     05  SVE-GRUPO               PIC X(10).                               
002700*        --- ESTADO DEL CONTRATO --------------------------------         
002800     05  SVE-ESTADO              PIC X(20).                               
002900*        --- DOTACION CONTRATADA ---------------------------------        
003000     05  SVE-HRS                 PIC 9(05)V99.                            
003100     05  SVE-HRS-ALFA            REDEFINES SVE-HRS                        
003200                                  PIC X(07).                              
003300     05  SVE-Q-REQUERIDO         PIC 9(05)V99.                            
003400     05  SVE-Q-REQUERIDO-ALFA    REDEFINES SVE-Q-REQUERIDO                
003500                                  PIC X(07).                              
003600*        --- DATOS DESCRIPTIVOS ---------------------------------         
003700     05  SVE-NOMBRE-SERV         PIC X(30).                               
003800     05  SVE-TIPO-PLANILLA       PIC X(30).                               
003900     05  SVE-NOMBRE-CLIENTE      PIC X(40).                               
004000     05  SVE-NOMBRE-UNIDAD       PIC X(40).                               
004100     05  SVE-ZONA                PIC X(20).                               
004200     05  SVE-MACROZONA           PIC X(20).                               
004300     05  SVE-NOMBRE-GRUPO        PIC X(40).                               
004400     05  SVE-LIDER-ZONAL         PIC X(30).                               
004500     05  SVE-JEFE                PIC X(30).                               
004600     05  SVE-GERENTE             PIC X(30).                               
004700     05  SVE-SECTOR              PIC X(20).                               
004800*        --- RESERVA PARA AMPLIACIONES FUTURAS ------------------         
004900     05  SVE-FILLER-RESERVA      PIC X(10).                               
