000100*****************************************************************         
000200*                 F A L T A P A   -   COPY BOOK                  *        
000300*****************************************************************         
000400*   ARCHIVO     : FALTAPA (FALTANTES EN PERSONAL ASIGNADO)       *        
000500*   CONTENIDO   : CLAVES CON DOTACION ESTIMADA EN SERVICIO VIVO  *        
000600*               : PERO SIN PERSONAL REAL ASIGNADO (PA = 0).      *        
000700*   ORIGEN      : ACUMULA-FALTANTES, SEGUNDA PASADA SOBRE PVRSAL.*        
000800*   LONGITUD    : 63 (53 DE CONTENIDO + 10 DE RESERVA)           *        
000900*****************************************************************         
001000*  15/03/1994 JLQP  VERSION INICIAL DEL LAYOUT.                  *        
001100*****************************************************************         
001200 01  REG-FALTAPA.                                                         
001300     05  FPA-CLIENTE-FINAL       PIC X(10).                               
001400     05  FPA-UNIDAD              PIC X(10).                               
001500     05  FPA-SERVICIO            PIC X(10).                               
001600     05  FPA-PERSONAL-ESTIMADO   PIC S9(07)V99.                           
001700     05  FPA-ESTADO              PIC X(14).                               
001800     05  FPA-FILLER-RESERVA      PIC X(10).                               
