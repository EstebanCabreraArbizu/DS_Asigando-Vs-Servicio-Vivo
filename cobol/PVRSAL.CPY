000100*****************************************************************         
000200*                 P V R S A L   -   COPY BOOK                   *         
000300*****************************************************************         
000400*   ARCHIVO     : PVRSAL  (RESULTADO DE LA CONCILIACION)         *        
000500*   CONTENIDO   : UN REGISTRO POR CADA CLAVE CLIENTE/UNIDAD/     *        
000600*               : SERVICIO QUE APARECIO EN PAGRUP Y/O SVGRUP,    *        
000700*               : YA CON LAS METRICAS Y EL ESTADO CALCULADOS.    *        
000800*   ORDEN       : ASCENDENTE POR RES-CLAVE.                      *        
000900*   LONGITUD    : 276 (266 DE CONTENIDO + 10 DE RESERVA)         *        
001000*****************************************************************         
001100*  15/03/1994 JLQP  VERSION INICIAL DEL LAYOUT.                  *        
001200*  19/11/1999 JLQP  AJUSTE Y2K: NINGUN CAMPO DE FECHA EN ESTE    *        
001300*             LAYOUT, SE DEJA CONSTANCIA DE LA REVISION.         *        
001400*  11/06/2004 MRVC  SE AGREGA RESERVA DE 10 POSICIONES AL FINAL. *        
001500*  07/02/2011 HTCC  SE AMPLIA RES-ESTADO DE X(10) A X(14) PARA   *        
001600*             EL VALOR "NO_PLANIFICADO".                         *        
001700*****************************************************************         
001800 01  REG-PVRSAL.                                                          
001900*        --- CLAVE DE CRUCE (CLIENTE_UNIDAD_SERVICIO) -----------         
002000     05  RES-CLAVE               PIC X(32).                               
002100     05  RES-CLIENTE-FINAL       PIC X(10).                               
002200         88  RES-ES-ANTAPACCAY       VALUE '117232'.                      
002300     05  RES-COD-UNID            PIC X(10).                               
002400         88  RES-PA-ES-UNIDAD-22799  VALUE '22799'.                       
002500     05  RES-UNIDAD-STR          PIC X(10).                               
002600         88  RES-SV-ES-UNIDAD-22799  VALUE '22799'.                       
002700     05  RES-SERVICIO-LIMPIO     PIC X(10).                               
002800*        --- DOTACIONES Y METRICAS -------------------------------        
002900     05  RES-PERSONAL-REAL       PIC 9(05).                               
003000     05  RES-PERSONAL-ESTIMADO   PIC S9(07)V99.                           
003100     05  RES-DIFERENCIA          PIC S9(07)V99.                           
003200     05  RES-COBERTURA-PCT       PIC S9(05)V99.                           
003300     05  RES-ESTADO              PIC X(14).                               
003400*        --- DATOS DESCRIPTIVOS (SV PREFERIDO, LUEGO PA) -------          
003500     05  RES-NOMBRE-CLIENTE      PIC X(40).                               
003600     05  RES-NOMBRE-UNIDAD       PIC X(40).                               
003700     05  RES-NOMBRE-SERVICIO     PIC X(30).                               
003800     05  RES-ZONA                PIC X(20).                               
003900     05  RES-MACROZONA           PIC X(20).                               
004000*        --- RESERVA PARA AMPLIACIONES FUTURAS ------------------         
004100     05  RES-FILLER-RESERVA      PIC X(10).                               
