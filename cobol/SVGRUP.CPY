000100*****************************************************************         
000200*                 S V G R U P   -   COPY BOOK                   *         
000300*****************************************************************         
000400*   ARCHIVO     : SVGRUP  (SERVICIO VIVO, AGRUPADO)              *        
000500*   CONTENIDO   : UN REGISTRO POR CADA COMBINACION CLIENTE /     *        
000600*               : UNIDAD / SERVICIO APROBADA. LO ESCRIBE         *        
000700*               : GRABA-SVGRUP-ORDENADO DESDE LA TABLA DE        *        
000800*               : ACUMULACION EN MEMORIA.                        *        
000900*   ORDEN       : ASCENDENTE POR SVG-CLIENTE-FINAL,SVG-UNIDAD-   *        
001000*               : STR, SVG-SERVICIO-LIMPIO (CLAVE COMPUESTA).    *        
001100*   LONGITUD    : 389 (379 DE CONTENIDO + 10 DE RESERVA)         *        
001200*   NOTA        : SVG-PERSONAL-ESTIMADO LLEVA SIGNO EN ZONA      *        
001300*               : (SIN POSICION SEPARADA), COMO EL RESTO DE      *        
001400*               : CAMPOS S9(N)V99 DE ESTE SISTEMA.                        
001500*****************************************************************         
001600*  15/03/1994 JLQP  VERSION INICIAL DEL LAYOUT.                  *        
001700*  11/06/2004 MRVC  SE AGREGA RESERVA DE 10 POSICIONES AL FINAL. *        
001800*****************************************************************         
001900 01  REG-SVGRUP.                                                          
002000*        --- CLAVE COMPUESTA (SIEMPRE LIMPIA Y SIN GUION) ------          
002100     05  SVG-CLIENTE-FINAL       PIC X(10).                               
002200     05  SVG-UNIDAD-STR          PIC X(10).                               
002300     05  SVG-SERVICIO-LIMPIO     PIC X(10).                               
002400*        --- DOTACION ESTIMADA (SUMA DEL GRUPO, 2 DECIMALES) ---          
002500     05  SVG-PERSONAL-ESTIMADO   PIC S9(07)V99.                           
002600*        --- PRIMER VALOR VISTO EN EL GRUPO (ORDEN DE ENTRADA) --         
002700     05  SVG-COMPANIA            PIC X(30).                               
002800     05  SVG-NOMBRE-CLIENTE      PIC X(40).                               
002900     05  SVG-NOMBRE-UNIDAD       PIC X(40).                               
003000     05  SVG-NOMBRE-SERVICIO     PIC X(30).                               
003100     05  SVG-ZONA                PIC X(20).                               
003200     05  SVG-MACROZONA           PIC X(20).                               
003300     05  SVG-COD-GRUPO           PIC X(10).                               
003400     05  SVG-NOMBRE-GRUPO        PIC X(40).                               
003500     05  SVG-LIDER-ZONAL         PIC X(30).                               
003600     05  SVG-JEFE                PIC X(30).                               
003700     05  SVG-GERENTE             PIC X(30).                               
003800     05  SVG-SECTOR              PIC X(20).                               
003900*        --- RESERVA PARA AMPLIACIONES FUTURAS ------------------         
004000     05  SVG-FILLER-RESERVA      PIC X(10).                               
