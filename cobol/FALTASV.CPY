000100*****************************************************************         
000200*                 F A L T A S V   -   COPY BOOK                  *        
000300*****************************************************************         
000400*   ARCHIVO     : FALTASV (FALTANTES EN SERVICIO VIVO)           *        
000500*   CONTENIDO   : CLAVES CON PERSONAL REAL ASIGNADO PERO SIN     *        
000600*               : DOTACION ESTIMADA EN SERVICIO VIVO (SV = 0).   *        
000700*   ORIGEN      : ACUMULA-FALTANTES, SEGUNDA PASADA SOBRE PVRSAL.*        
000800*   LONGITUD    : 59 (49 DE CONTENIDO + 10 DE RESERVA)           *        
000900*****************************************************************         
001000*  15/03/1994 JLQP  VERSION INICIAL DEL LAYOUT.                  *        
001100*****************************************************************         
001200 01  REG-FALTASV.                                                         
001300     05  FSV-CLIENTE-FINAL       PIC X(10).                               
001400     05  FSV-UNIDAD              PIC X(10).                               
001500     05  FSV-SERVICIO            PIC X(10).                               
001600     05  FSV-PERSONAL-REAL       PIC 9(05).                               
001700     05  FSV-ESTADO              PIC X(14).                               
001800     05  FSV-FILLER-RESERVA      PIC X(10).                               
